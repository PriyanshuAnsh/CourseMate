000100*****************************************************************
000200*    SISTEMAS DE COMPUTACAO LTDA
000300*    COPY        : REQCPY
000400*    ANALISTA    : F. NUNES
000500*    PROGRAMADOR : F. NUNES
000600*    FINALIDADE  : LAYOUT DO PEDIDO DE MATRICULA (ENROLLM-REQUEST)
000700*                  USADO POR REGPROC
000800*    DATA        : 22/08/2000
000900*    VRS    DATA        DESCRICAO
001000*    1.0    22/08/2000  IMPLANTACAO - PEDIDOS DE MATRICULA        MT0001  
001100*    1.1    03/02/2001  INCLUIDO CODIGO DE ACAO (E/D/R)           MT0044  
001200*    1.2    19/07/2003  ACRESC. 88-LEVELS DE ACAO                 MT0210  
001300*    1.3    05/11/2003  REORDENADO CAMPOS - ACAO NA FRENTE        MT0255  
001400*                       (PADRAO DO LAYOUT REPASSADO P/CLIENTE)
001500*****************************************************************
001600*
001700*    REGISTRO FISICO DO ARQUIVO DE PEDIDOS - 22 BYTES FIXOS.
001800*    O REGISTRO OCUPA OS 22 BYTES POR INTEIRO (VIDE SPEC DE
001900*    ARQUIVO) - NAO HA FILLER DE FECHO NESTE 01.
002000*
002100 01  REQ-RECORD-AREA.
002200     05  REQ-ACTION                   PIC X(01).
002300         88  REQ-ACTION-ENROLL         VALUE 'E'.
002400         88  REQ-ACTION-DROP           VALUE 'D'.
002500         88  REQ-ACTION-RESET          VALUE 'R'.
002600         88  REQ-ACTION-VALID          VALUE 'E' 'D' 'R'.
002700     05  REQ-STUDENT-ID                PIC X(10).
002800     05  REQ-CRS-NAME                  PIC X(08).
002900     05  REQ-CRS-NAME-CHARS REDEFINES REQ-CRS-NAME
003000                                    PIC X(01) OCCURS 8 TIMES.
003100     05  REQ-CRS-SECTION               PIC X(03).
003200*
003300*    AREA DE TRABALHO PARA MONTAGEM DA CHAVE DE PROCURA NA
003400*    TABELA DE CURSOS CARREGADA EM MEMORIA (NOME + SECAO).
003500*
003600 01  REQ-COURSE-KEY.
003700     05  REQ-KEY-NAME                 PIC X(08).
003800     05  REQ-KEY-SECTION              PIC X(03).
003900 01  REQ-COURSE-KEY-ALPHA REDEFINES REQ-COURSE-KEY
004000                                    PIC X(11).
