000100*****************************************************************
000200*    SISTEMAS DE COMPUTACAO LTDA
000300*    COPY        : STUCPY
000400*    ANALISTA    : ENZO 19 - JAMILE 26
000500*    PROGRAMADOR : ENZO 19 - JAMILE 26
000600*    FINALIDADE  : LAYOUT DO REGISTRO DE ALUNO (STUDENT-RECORD)
000700*                  USADO POR STULOAD E REGPROC
000800*    DATA        : 15/03/1989
000900*    VRS    DATA        DESCRICAO
001000*    1.0    15/03/1989  IMPLANTACAO - CADASTRO DE ALUNO           AL0001  
001100*    1.1    04/05/1993  INCLUIDO CAMPO DE SENHA (ACESSO)          AL0087  
001200*    1.2    18/12/1998  REVISAO GERAL DE CAMPOS P/ Y2K            AL0355  
001300*    1.3    20/08/2000  CONVERTIDO P/ MATRICULA UNIVERSIT.        AL0512  
001400*                       CAMPO CREDITO MAXIMO SUBSTITUI
001500*                       O ANTIGO CAMPO DE CURSO UNICO
001600*    1.4    22/03/2001  ACRESC. VALIDACAO DE E-MAIL               AL0570  
001700*****************************************************************
001800*
001900*    REGISTRO FISICO DO ARQUIVO DE ALUNOS - 102 BYTES FIXOS.
002000*    O REGISTRO OCUPA OS 102 BYTES POR INTEIRO (VIDE SPEC DE
002100*    ARQUIVO) - NAO HA FILLER DE FECHO NESTE 01.
002200*
002300 01  STU-RECORD-AREA.
002400     05  STU-FIRST-NAME              PIC X(15).
002500     05  STU-LAST-NAME               PIC X(15).
002600     05  STU-ID                      PIC X(10).
002700     05  STU-EMAIL                   PIC X(30).
002800     05  STU-EMAIL-CHARS REDEFINES STU-EMAIL
002900                                    PIC X(01) OCCURS 30 TIMES.
003000     05  STU-PASSWORD                PIC X(30).
003100     05  STU-MAX-CREDITS             PIC 9(02).
003200     05  STU-MAX-CREDITS-ALPHA REDEFINES STU-MAX-CREDITS
003300                                    PIC X(02).
003400*
003500*    CHAVE DE CLASSIFICACAO DO DIRETORIO (SOBRENOME, NOME, ID)
003600*    MONTADA NA TABELA EM MEMORIA - VER STU-DUP-KEY ABAIXO.
003700*
003800 01  STU-DUP-KEY.
003900     05  STU-DUPKEY-FIRST            PIC X(15).
004000     05  STU-DUPKEY-LAST             PIC X(15).
004100 01  STU-DUP-KEY-ALPHA REDEFINES STU-DUP-KEY
004200                                    PIC X(30).
004300*
004400*    FAIXAS DE VALIDACAO DO CADASTRO DE ALUNO
004500*
004600 01  STU-LIMITS.
004700     05  STU-MAX-CREDITS-MIN         PIC 9(02) VALUE 03.
004800     05  STU-MAX-CREDITS-MAX         PIC 9(02) VALUE 18.
004900     05  STU-MAX-CREDITS-DEFAULT     PIC 9(02) VALUE 18.
004950     05  FILLER                      PIC X(04).
