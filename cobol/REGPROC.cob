000100******************************************************************
000200*    SISTEMAS DE COMPUTACAO LTDA
000300*    PROGRAMA    : REGPROC
000400*    ANALISTA    : F. NUNES
000500*    PROGRAMADOR : F. NUNES
000600*    FINALIDADE  : PROCESSAMENTO DE PEDIDOS DE MATRICULA -
000700*                  LE O CATALOGO DE CURSOS, O DIRETORIO DE
000800*                  ALUNOS E DE PROFESSORES JA VALIDADOS PELAS
000900*                  CARGAS, ATRIBUI PROFESSOR A CADA CURSO E
001000*                  PROCESSA MATRICULA/CANCELAMENTO/RESET,
001100*                  GRAVANDO OS CADASTROS ATUALIZADOS E O
001200*                  ARQUIVO DE TRABALHO QUE ALIMENTA O RPTGEN.
001300*    DATA        : 02/05/1990
001400*    VRS    DATA        PROGR.  DESCRICAO                TAG
001500*    1.0    02/05/1990  FNUNES  IMPLANT.PROCESSAMENTO EM
001600*                                LOTE DE LANC. DE NOTAS   RG0001
001700*    1.1    14/11/1992  FNUNES  CRITICA DE DUPLICIDADE
001800*                                DE LANCAMENTO            RG0045
001900*    1.2    18/12/1998  MSOUZA  REVISAO GERAL DE CAMPOS
002000*                                DE DATA P/ 4 DIGITOS(Y2K)RG0180
002100*    1.3    20/08/2000  FNUNES  CONVERTIDO P/ MATRICULA
002200*                                UNIVERSITARIA - DESCARTA
002300*                                O PROCESSAMENTO DE NOTAS;
002400*                                ROTINA PASSA A LER PEDIDO
002500*                                DE MATRICULA E ATUALIZAR
002600*                                MATRIC./LISTA DE ESPERA  RG0250
002700*    1.4    07/02/2001  JLIMA   REGRA DE CONFLITO DE
002800*                                HORARIO ENTRE ATIVIDADES RG0299
002900*    1.5    11/09/2002  JLIMA   LIMITE DE TURMAS NA
003000*                                ATRIBUICAO DE PROFESSOR  RG0340
003100*    1.6    14/06/2004  FNUNES  REPASSE DOS TOTAIS DE
003200*                                CARGA (CRSLOAD/STULOAD/
003300*                                FACLOAD) P/ RELAT. FINAL RG0400
003350*    1.7    19/03/2005  JLIMA   COMANDOS DO REGISTRAR (ARQ.
003360*                                SEPARADO) P/ REMOCAO E RESET
003370*                                DE ATRIBUICAO DE PROFESSOR -
003380*                                ID DO REGISTRAR AUTORIZADO
003390*                                VEM NO REGISTRO DE CONFIG.
003395*                                DO PROPRIO ARQUIVO         RG0450
003400******************************************************************
003500*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. REGPROC.
003800 AUTHOR. F. NUNES.
003900 INSTALLATION. SISTEMAS DE COMPUTACAO LTDA.
004000 DATE-WRITTEN. 02/05/1990.
004100 DATE-COMPILED.
004200 SECURITY. USO INTERNO - SISTEMAS DE COMPUTACAO LTDA.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASSE-LETRA-DIA IS 'M' 'T' 'W' 'H' 'F' 'A'.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    ARQUIVOS DE ENTRADA - CADASTROS JA VALIDADOS PELAS CARGAS.
005400     SELECT COURSES-MASTER-IN ASSIGN TO COURSOUT
005500         FILE STATUS IS STATUS-CRSIN.
005600     SELECT STUDENTS-MASTER-IN ASSIGN TO STUDOUT
005700         FILE STATUS IS STATUS-STUIN.
005800     SELECT FACULTY-MASTER-IN ASSIGN TO FACLOUT
005900         FILE STATUS IS STATUS-FACIN.
006000*    TOTAIS DE CARGA REPASSADOS PELO CRSLOAD/STULOAD/FACLOAD.
006100     SELECT CRS-TOTALS-IN ASSIGN TO CRSTOT
006200         FILE STATUS IS STATUS-CRSTOT.
006300     SELECT STU-TOTALS-IN ASSIGN TO STUTOT
006400         FILE STATUS IS STATUS-STUTOT.
006500     SELECT FAC-TOTALS-IN ASSIGN TO FACTOT
006600         FILE STATUS IS STATUS-FACTOT.
006700*    ARQUIVO DE PEDIDOS DE MATRICULA (ENTRADA DO DIA).
006800     SELECT REQUESTS-IN ASSIGN TO REQIN
006900         FILE STATUS IS STATUS-REQIN.
006950*    COMANDOS DO REGISTRAR - 1o REGISTRO E CONFIG (ID
006960*    AUTORIZADO), DEMAIS SAO REMOCAO/RESET DE PROFESSOR (RG0450).
006970     SELECT REGISTRAR-CONTROL-IN ASSIGN TO REGCTLIN
006980         FILE STATUS IS STATUS-REGCTL.
007000*    CADASTROS ATUALIZADOS APOS O PROCESSAMENTO.
007100     SELECT COURSES-MASTER-OUT ASSIGN TO CRSFIN
007200         FILE STATUS IS STATUS-CRSOUT.
007300     SELECT STUDENTS-MASTER-OUT ASSIGN TO STUFIN
007400         FILE STATUS IS STATUS-STUOUT.
007500     SELECT FACULTY-MASTER-OUT ASSIGN TO FACFIN
007600         FILE STATUS IS STATUS-FACOUT.
007700*    ARQUIVO DE TRABALHO PARA O RPTGEN.
007800     SELECT WORK-RESULT-OUT ASSIGN TO WORKOUT
007900         FILE STATUS IS STATUS-WORKOUT.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  COURSES-MASTER-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  COURSES-MASTER-IN-RECORD    PIC X(68).
008700 FD  STUDENTS-MASTER-IN
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  STUDENTS-MASTER-IN-RECORD   PIC X(102).
009100 FD  FACULTY-MASTER-IN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  FACULTY-MASTER-IN-RECORD    PIC X(101).
009500 FD  CRS-TOTALS-IN
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  CRS-TOTALS-IN-RECORD        PIC X(91).
009900 FD  STU-TOTALS-IN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  STU-TOTALS-IN-RECORD        PIC X(91).
010300 FD  FAC-TOTALS-IN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 01  FAC-TOTALS-IN-RECORD        PIC X(91).
010700 FD  REQUESTS-IN
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  REQUESTS-IN-RECORD          PIC X(22).
011050 FD  REGISTRAR-CONTROL-IN
011060     RECORDING MODE IS F
011070     LABEL RECORDS ARE STANDARD.
011080 01  REGISTRAR-CONTROL-IN-RECORD PIC X(40).
011100 FD  COURSES-MASTER-OUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400 01  COURSES-MASTER-OUT-RECORD   PIC X(68).
011500 FD  STUDENTS-MASTER-OUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800 01  STUDENTS-MASTER-OUT-RECORD  PIC X(102).
011900 FD  FACULTY-MASTER-OUT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200 01  FACULTY-MASTER-OUT-RECORD   PIC X(101).
012300 FD  WORK-RESULT-OUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  WORK-RESULT-OUT-RECORD      PIC X(91).
012700 WORKING-STORAGE SECTION.
012800*    LAYOUTS PADRAO DA MATRICULA - COMPARTILHADOS COM AS CARGAS.
012900 COPY CURCPY.
013000 COPY STUCPY.
013100 COPY FACCPY.
013200 COPY REQCPY.
013250 COPY REGCPY.
013300 COPY WRKCPY.
013400*
013500*    STATUS DE ARQUIVO DE TODOS OS 12 ARQUIVOS DO PROCESSO.
013600 01  WS-FILE-STATUSES.
013700     05  STATUS-CRSIN              PIC X(02) VALUE SPACES.
013800     05  STATUS-STUIN              PIC X(02) VALUE SPACES.
013900     05  STATUS-FACIN              PIC X(02) VALUE SPACES.
014000     05  STATUS-CRSTOT             PIC X(02) VALUE SPACES.
014100     05  STATUS-STUTOT             PIC X(02) VALUE SPACES.
014200     05  STATUS-FACTOT             PIC X(02) VALUE SPACES.
014300     05  STATUS-REQIN              PIC X(02) VALUE SPACES.
014350     05  STATUS-REGCTL             PIC X(02) VALUE SPACES.
014400     05  STATUS-CRSOUT             PIC X(02) VALUE SPACES.
014500     05  STATUS-STUOUT             PIC X(02) VALUE SPACES.
014600     05  STATUS-FACOUT             PIC X(02) VALUE SPACES.
014700     05  STATUS-WORKOUT            PIC X(02) VALUE SPACES.
014800     05  FILLER                    PIC X(08).
014900*
015000*    TABELA EM MEMORIA DO CATALOGO DE CURSOS (VINDO DO CRSLOAD),
015100*    JA COM CONTADORES DE MATRICULADOS E LISTA DE ESPERA POR
015200*    CURSO - CADA POSICAO GUARDA O SUBSCRITO DO ALUNO NA
015300*    STU-TABLE (VER ABAIXO), E NAO O REGISTRO INTEIRO.
015400 01  CRS-TABLE-AREA.
015500     05  CRS-TABLE-COUNT           PIC 9(03) COMP VALUE ZERO.
015600     05  CRS-TABLE OCCURS 300 TIMES.
015700         10  CRS-TBL-RECORD          PIC X(68).
015800         10  CRS-TBL-RECORD-R REDEFINES CRS-TBL-RECORD.
015900             15  CRS-TBL-NAME          PIC X(08).
016000             15  CRS-TBL-TITLE         PIC X(30).
016100             15  CRS-TBL-SECTION       PIC X(03).
016200             15  CRS-TBL-CREDITS       PIC 9(01).
016300             15  CRS-TBL-INSTRUCTOR-ID PIC X(10).
016400             15  CRS-TBL-ENROLL-CAP    PIC 9(03).
016500             15  CRS-TBL-MEETING-DAYS  PIC X(05).
016600             15  CRS-TBL-START-TIME    PIC 9(04).
016700             15  CRS-TBL-END-TIME      PIC 9(04).
016800         10  CRS-TBL-ROLL-COUNT      PIC 9(03) COMP VALUE ZERO.
016900         10  CRS-TBL-WAITLIST-COUNT  PIC 9(02) COMP VALUE ZERO.
017000         10  CRS-TBL-ROLL-STU-SUB OCCURS 250 TIMES
017100             PIC 9(04) COMP.
017200         10  CRS-TBL-WAITLIST-STU-SUB OCCURS 10 TIMES
017300             PIC 9(04) COMP.
017350     05  FILLER                     PIC X(04).
017400*
017500*    TABELA EM MEMORIA DO DIRETORIO DE ALUNOS (VINDO DO
017600*    STULOAD), JA COM O HORARIO (SCHEDULE) DE CADA ALUNO - CADA
017700*    POSICAO GUARDA O SUBSCRITO DO CURSO NA CRS-TABLE.
017800 01  STU-TABLE-AREA.
017900     05  STU-TABLE-COUNT           PIC 9(04) COMP VALUE ZERO.
018000     05  STU-TABLE OCCURS 500 TIMES.
018100         10  STU-TBL-RECORD          PIC X(102).
018200         10  STU-TBL-RECORD-R REDEFINES STU-TBL-RECORD.
018300             15  STU-TBL-FIRST         PIC X(15).
018400             15  STU-TBL-LAST          PIC X(15).
018500             15  STU-TBL-ID            PIC X(10).
018600             15  STU-TBL-EMAIL         PIC X(30).
018700             15  STU-TBL-PASSWORD      PIC X(30).
018800             15  STU-TBL-MAX-CREDITS   PIC 9(02).
018900         10  STU-TBL-SCHED-COUNT     PIC 9(02) COMP VALUE ZERO.
019000         10  STU-TBL-SCHED-CREDITS   PIC 9(02) COMP VALUE ZERO.
019100         10  STU-TBL-SCHED-CRS-SUB OCCURS 18 TIMES
019200             PIC 9(03) COMP.
019250     05  FILLER                     PIC X(04).
019300*
019400*    TABELA EM MEMORIA DO DIRETORIO DE PROFESSORES (VINDO DO
019500*    FACLOAD), JA COM AS TURMAS ATRIBUIDAS - CADA POSICAO
019600*    GUARDA O SUBSCRITO DO CURSO NA CRS-TABLE.
019700 01  FAC-TABLE-AREA.
019800     05  FAC-TABLE-COUNT           PIC 9(03) COMP VALUE ZERO.
019900     05  FAC-TABLE OCCURS 100 TIMES.
020000         10  FAC-TBL-RECORD          PIC X(101).
020100         10  FAC-TBL-RECORD-R REDEFINES FAC-TBL-RECORD.
020200             15  FAC-TBL-FIRST         PIC X(15).
020300             15  FAC-TBL-LAST          PIC X(15).
020400             15  FAC-TBL-ID            PIC X(10).
020500             15  FAC-TBL-EMAIL         PIC X(30).
020600             15  FAC-TBL-PASSWORD      PIC X(30).
020700             15  FAC-TBL-MAX-COURSES   PIC 9(01).
020800         10  FAC-TBL-SCHED-COUNT     PIC 9(01) COMP VALUE ZERO.
020900         10  FAC-TBL-SCHED-CRS-SUB OCCURS 3 TIMES
021000             PIC 9(03) COMP.
021050     05  FILLER                     PIC X(04).
021100*
021200*    TOTAIS DE CADA CARGA (CRSLOAD/STULOAD/FACLOAD), LIDOS UMA
021300*    VEZ NA ABERTURA E REPASSADOS AO WORK-RESULT NO FINAL.
021400 01  WS-LOAD-TOTALS-HOLD.
021500     05  WS-CRS-LOAD-PROGRAM        PIC X(08) VALUE SPACES.
021600     05  WS-CRS-LOAD-READ           PIC 9(05) COMP VALUE ZERO.
021700     05  WS-CRS-LOAD-ACCEPT         PIC 9(05) COMP VALUE ZERO.
021800     05  WS-CRS-LOAD-REJECT         PIC 9(05) COMP VALUE ZERO.
021900     05  WS-STU-LOAD-PROGRAM        PIC X(08) VALUE SPACES.
022000     05  WS-STU-LOAD-READ           PIC 9(05) COMP VALUE ZERO.
022100     05  WS-STU-LOAD-ACCEPT         PIC 9(05) COMP VALUE ZERO.
022200     05  WS-STU-LOAD-REJECT         PIC 9(05) COMP VALUE ZERO.
022300     05  WS-FAC-LOAD-PROGRAM        PIC X(08) VALUE SPACES.
022400     05  WS-FAC-LOAD-READ           PIC 9(05) COMP VALUE ZERO.
022500     05  WS-FAC-LOAD-ACCEPT         PIC 9(05) COMP VALUE ZERO.
022600     05  WS-FAC-LOAD-REJECT         PIC 9(05) COMP VALUE ZERO.
022700     05  FILLER                     PIC X(10).
022800*
022900*    AREAS DE TRABALHO DA MATRICULA/CONFLITO/CANCELAMENTO.
023000 01  WS-WORK-AREAS.
023100     05  WS-STU-SUB                 PIC 9(04) COMP VALUE ZERO.
023200     05  WS-CRS-SUB                 PIC 9(04) COMP VALUE ZERO.
023300     05  WS-FAC-SUB                 PIC 9(04) COMP VALUE ZERO.
023400     05  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
023500     05  WS-SUB2                    PIC 9(04) COMP VALUE ZERO.
023600     05  WS-CAND-CRS-SUB             PIC 9(04) COMP VALUE ZERO.
023700     05  WS-OTHER-CRS-SUB            PIC 9(04) COMP VALUE ZERO.
023800     05  WS-PROMOTED-STU-SUB         PIC 9(04) COMP VALUE ZERO.
023900     05  WS-SAVED-FAC-ID             PIC X(10) VALUE SPACES.
023950     05  WS-REGISTRAR-ID             PIC X(10) VALUE SPACES.
024000     05  WS-RESULT-TEXT              PIC X(10) VALUE SPACES.
024100     05  WS-REASON                   PIC X(20) VALUE SPACES.
024200     05  WS-OK-SWITCH                PIC X(01) VALUE 'Y'.
024300         88  WS-IS-OK                 VALUE 'Y'.
024400     05  WS-CONFLICT-SWITCH          PIC X(01) VALUE 'N'.
024500         88  WS-HAS-CONFLICT          VALUE 'Y'.
024600     05  WS-DAY-OVERLAP-SWITCH       PIC X(01) VALUE 'N'.
024700         88  WS-DAYS-OVERLAP          VALUE 'Y'.
024800     05  WS-DROP-FOUND-SWITCH        PIC X(01) VALUE 'N'.
024900     05  WS-CAND-DAYS                PIC X(05) VALUE SPACES.
025000     05  WS-OTHR-DAYS                PIC X(05) VALUE SPACES.
025100     05  WS-DAY-CH-A                 PIC X(01) VALUE SPACE.
025200     05  WS-DAY-CH-B                 PIC X(01) VALUE SPACE.
025300     05  WS-DAY-I                    PIC 9(01) COMP VALUE ZERO.
025400     05  WS-DAY-J                    PIC 9(01) COMP VALUE ZERO.
025500     05  WS-T-CAND-START             PIC 9(04) VALUE ZERO.
025600     05  WS-T-CAND-END               PIC 9(04) VALUE ZERO.
025700     05  WS-T-OTHR-START             PIC 9(04) VALUE ZERO.
025800     05  WS-T-OTHR-END               PIC 9(04) VALUE ZERO.
025900     05  FILLER                      PIC X(08).
026000*
026100 01  WS-COUNTERS.
026200     05  WS-REQ-READ-COUNT          PIC 9(05) COMP VALUE ZERO.
026300     05  WS-REQ-ENROLLED-COUNT      PIC 9(05) COMP VALUE ZERO.
026400     05  WS-REQ-WAITLISTED-COUNT    PIC 9(05) COMP VALUE ZERO.
026500     05  WS-REQ-DROPPED-COUNT       PIC 9(05) COMP VALUE ZERO.
026600     05  WS-REQ-REJECTED-COUNT      PIC 9(05) COMP VALUE ZERO.
026700     05  FILLER                     PIC X(05).
026800*
026900 01  WS-EOF-SWITCHES.
027000     05  WS-EOF-REQUESTS            PIC X(01) VALUE 'N'.
027100         88  WS-END-OF-REQUESTS       VALUE 'Y'.
027150     05  WS-EOF-REGCTL              PIC X(01) VALUE 'N'.
027160         88  WS-END-OF-REGCTL         VALUE 'Y'.
027200     05  FILLER                     PIC X(04).
027300*
027400 PROCEDURE DIVISION.
027500*    ROTINA PRINCIPAL - ABRE, CARREGA AS TABELAS, ATRIBUI OS
027600*    PROFESSORES, PROCESSA OS PEDIDOS E GRAVA OS RESULTADOS.
027700     PERFORM 0050-OPEN-FILES THRU 0050-OPEN-FILES-EXIT
027800     PERFORM 0100-LOAD-COURSES THRU 0100-LOAD-COURSES-EXIT
027900     PERFORM 0200-LOAD-STUDENTS THRU 0200-LOAD-STUDENTS-EXIT
028000     PERFORM 0300-LOAD-FACULTY THRU 0300-LOAD-FACULTY-EXIT
028100     PERFORM 0400-ASSIGN-FACULTY THRU 0400-ASSIGN-FACULTY-EXIT
028150     PERFORM 0440-PROCESS-REGISTRAR-CONTROL THRU
028160         0440-PROCESS-REGISTRAR-CONTROL-EXIT
028200     PERFORM 0500-PROCESS-REQUESTS THRU
028300         0500-PROCESS-REQUESTS-EXIT
028400     PERFORM 0950-WRITE-COURSES THRU 0950-WRITE-COURSES-EXIT
028500     PERFORM 0960-WRITE-STUDENTS THRU 0960-WRITE-STUDENTS-EXIT
028600     PERFORM 0970-WRITE-FACULTY THRU 0970-WRITE-FACULTY-EXIT
028700     PERFORM 0980-WRITE-SUMMARY THRU 0980-WRITE-SUMMARY-EXIT
028800     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT
028900     STOP RUN.
029000*
029100*    ABERTURA DOS 11 ARQUIVOS DO PROCESSAMENTO DE MATRICULA.
029200 0050-OPEN-FILES.
029300     OPEN INPUT COURSES-MASTER-IN
029400     OPEN INPUT STUDENTS-MASTER-IN
029500     OPEN INPUT FACULTY-MASTER-IN
029600     OPEN INPUT CRS-TOTALS-IN
029700     OPEN INPUT STU-TOTALS-IN
029800     OPEN INPUT FAC-TOTALS-IN
029900     OPEN INPUT REQUESTS-IN
029950     OPEN INPUT REGISTRAR-CONTROL-IN
030000     OPEN OUTPUT COURSES-MASTER-OUT
030100     OPEN OUTPUT STUDENTS-MASTER-OUT
030200     OPEN OUTPUT FACULTY-MASTER-OUT
030300     OPEN OUTPUT WORK-RESULT-OUT.
030400 0050-OPEN-FILES-EXIT.
030500     EXIT.
030600*
030700*    CARGA DO CATALOGO DE CURSOS EM MEMORIA (ORDEM DO CRSLOAD)
030800*    E LEITURA DO TOTAL DE CARGA REPASSADO PELO CRSLOAD (WK0201).
030900 0100-LOAD-COURSES.
031000     MOVE ZERO TO CRS-TABLE-COUNT.
031100 0101-LOAD-COURSES-READ.
031200     READ COURSES-MASTER-IN
031300         AT END GO TO 0105-LOAD-CRS-TOTALS
031400     END-READ
031500     ADD 1 TO CRS-TABLE-COUNT
031600     MOVE COURSES-MASTER-IN-RECORD TO
031700         CRS-TBL-RECORD(CRS-TABLE-COUNT)
031800     MOVE ZERO TO CRS-TBL-ROLL-COUNT(CRS-TABLE-COUNT)
031900     MOVE ZERO TO CRS-TBL-WAITLIST-COUNT(CRS-TABLE-COUNT)
032000     GO TO 0101-LOAD-COURSES-READ.
032100 0105-LOAD-CRS-TOTALS.
032200     READ CRS-TOTALS-IN INTO WRK-RESULT-RECORD
032300         AT END CONTINUE
032400     END-READ
032500     MOVE WRK-LOAD-PROGRAM TO WS-CRS-LOAD-PROGRAM
032600     MOVE WRK-LOAD-READ-COUNT TO WS-CRS-LOAD-READ
032700     MOVE WRK-LOAD-ACCEPT-COUNT TO WS-CRS-LOAD-ACCEPT
032800     MOVE WRK-LOAD-REJECT-COUNT TO WS-CRS-LOAD-REJECT.
032900 0100-LOAD-COURSES-EXIT.
033000     EXIT.
033100*
033200*    CARGA DO DIRETORIO DE ALUNOS E DO TOTAL DE CARGA DO
033300*    STULOAD (WK0201) - HORARIO DE CADA ALUNO ZERADO AQUI.
033400 0200-LOAD-STUDENTS.
033500     MOVE ZERO TO STU-TABLE-COUNT.
033600 0201-LOAD-STUDENTS-READ.
033700     READ STUDENTS-MASTER-IN
033800         AT END GO TO 0205-LOAD-STU-TOTALS
033900     END-READ
034000     ADD 1 TO STU-TABLE-COUNT
034100     MOVE STUDENTS-MASTER-IN-RECORD TO
034200         STU-TBL-RECORD(STU-TABLE-COUNT)
034300     MOVE ZERO TO STU-TBL-SCHED-COUNT(STU-TABLE-COUNT)
034400     MOVE ZERO TO STU-TBL-SCHED-CREDITS(STU-TABLE-COUNT)
034500     GO TO 0201-LOAD-STUDENTS-READ.
034600 0205-LOAD-STU-TOTALS.
034700     READ STU-TOTALS-IN INTO WRK-RESULT-RECORD
034800         AT END CONTINUE
034900     END-READ
035000     MOVE WRK-LOAD-PROGRAM TO WS-STU-LOAD-PROGRAM
035100     MOVE WRK-LOAD-READ-COUNT TO WS-STU-LOAD-READ
035200     MOVE WRK-LOAD-ACCEPT-COUNT TO WS-STU-LOAD-ACCEPT
035300     MOVE WRK-LOAD-REJECT-COUNT TO WS-STU-LOAD-REJECT.
035400 0200-LOAD-STUDENTS-EXIT.
035500     EXIT.
035600*
035700*    CARGA DO DIRETORIO DE PROFESSORES E DO TOTAL DE CARGA DO
035800*    FACLOAD (WK0201) - TURMAS ATRIBUIDAS ZERADAS AQUI.
035900 0300-LOAD-FACULTY.
036000     MOVE ZERO TO FAC-TABLE-COUNT.
036100 0301-LOAD-FACULTY-READ.
036200     READ FACULTY-MASTER-IN
036300         AT END GO TO 0305-LOAD-FAC-TOTALS
036400     END-READ
036500     ADD 1 TO FAC-TABLE-COUNT
036600     MOVE FACULTY-MASTER-IN-RECORD TO
036700         FAC-TBL-RECORD(FAC-TABLE-COUNT)
036800     MOVE ZERO TO FAC-TBL-SCHED-COUNT(FAC-TABLE-COUNT)
036900     GO TO 0301-LOAD-FACULTY-READ.
037000 0305-LOAD-FAC-TOTALS.
037100     READ FAC-TOTALS-IN INTO WRK-RESULT-RECORD
037200         AT END CONTINUE
037300     END-READ
037400     MOVE WRK-LOAD-PROGRAM TO WS-FAC-LOAD-PROGRAM
037500     MOVE WRK-LOAD-READ-COUNT TO WS-FAC-LOAD-READ
037600     MOVE WRK-LOAD-ACCEPT-COUNT TO WS-FAC-LOAD-ACCEPT
037700     MOVE WRK-LOAD-REJECT-COUNT TO WS-FAC-LOAD-REJECT.
037800 0300-LOAD-FACULTY-EXIT.
037900     EXIT.
038000*
038100*    ATRIBUICAO DE PROFESSOR (FUNCAO DE REGISTRAR) - PARA CADA
038200*    CURSO COM CRS-TBL-INSTRUCTOR-ID PREENCHIDO, CONFERE
038300*    DUPLICIDADE, CONFLITO DE HORARIO E LIMITE DE TURMAS; SE
038400*    REPROVAR, O ID DO PROFESSOR E LIMPO NA SAIDA (RG0340).
038500 0400-ASSIGN-FACULTY.
038600     IF CRS-TABLE-COUNT = ZERO
038700         GO TO 0400-ASSIGN-FACULTY-EXIT
038800     END-IF
038900     MOVE 1 TO WS-SUB.
039000 0401-ASSIGN-NEXT.
039100     IF WS-SUB > CRS-TABLE-COUNT
039200         GO TO 0400-ASSIGN-FACULTY-EXIT
039300     END-IF
039400     IF CRS-TBL-INSTRUCTOR-ID(WS-SUB) = SPACES
039500         ADD 1 TO WS-SUB
039600         GO TO 0401-ASSIGN-NEXT
039700     END-IF
039800     MOVE WS-SUB TO WS-CRS-SUB
039900     MOVE CRS-TBL-INSTRUCTOR-ID(WS-CRS-SUB) TO WS-SAVED-FAC-ID
040000     PERFORM 0410-FIND-FACULTY-BY-ID THRU
040100         0410-FIND-FACULTY-BY-ID-EXIT
040200     IF WS-FAC-SUB = ZERO
040300         MOVE SPACES TO CRS-TBL-INSTRUCTOR-ID(WS-CRS-SUB)
040400         MOVE 'INSTRUTOR INVALIDO' TO WS-REASON
040500         PERFORM 0430-LOG-ASSIGN-REJECT THRU
040600             0430-LOG-ASSIGN-REJECT-EXIT
040700         ADD 1 TO WS-SUB
040800         GO TO 0401-ASSIGN-NEXT
040900     END-IF
041000     PERFORM 0420-CHECK-FACULTY-SCHEDULE THRU
041100         0420-CHECK-FACULTY-SCHEDULE-EXIT
041200     IF WS-IS-OK
041300         ADD 1 TO FAC-TBL-SCHED-COUNT(WS-FAC-SUB)
041400         MOVE WS-CRS-SUB TO FAC-TBL-SCHED-CRS-SUB
041500             (WS-FAC-SUB FAC-TBL-SCHED-COUNT(WS-FAC-SUB))
041600     ELSE
041700         MOVE SPACES TO CRS-TBL-INSTRUCTOR-ID(WS-CRS-SUB)
041800         PERFORM 0430-LOG-ASSIGN-REJECT THRU
041900             0430-LOG-ASSIGN-REJECT-EXIT
042000     END-IF
042100     ADD 1 TO WS-SUB
042200     GO TO 0401-ASSIGN-NEXT.
042300 0400-ASSIGN-FACULTY-EXIT.
042400     EXIT.
042500*
042600*    LOCALIZA O PROFESSOR PELO ID GRAVADO NO CURSO (BUSCA
042700*    SEQUENCIAL - VER NOTA DE ARQUIVOS SOBRE BUSCA POR CHAVE).
042800 0410-FIND-FACULTY-BY-ID.
042900     MOVE ZERO TO WS-FAC-SUB
043000     IF FAC-TABLE-COUNT = ZERO
043100         GO TO 0410-FIND-FACULTY-BY-ID-EXIT
043200     END-IF
043300     MOVE 1 TO WS-SUB2.
043400 0411-FAC-SCAN.
043500     IF WS-SUB2 > FAC-TABLE-COUNT
043600         GO TO 0410-FIND-FACULTY-BY-ID-EXIT
043700     END-IF
043800     IF FAC-TBL-ID(WS-SUB2) = WS-SAVED-FAC-ID
043900         MOVE WS-SUB2 TO WS-FAC-SUB
044000         GO TO 0410-FIND-FACULTY-BY-ID-EXIT
044100     END-IF
044200     ADD 1 TO WS-SUB2
044300     GO TO 0411-FAC-SCAN.
044400 0410-FIND-FACULTY-BY-ID-EXIT.
044500     EXIT.
044600*
044700*    CRITICA DE DUPLICIDADE DE NOME, CONFLITO DE HORARIO (VIA
044800*    0630) E LIMITE DE TURMAS DO PROFESSOR (FAC-TBL-MAX-COURSES).
044900 0420-CHECK-FACULTY-SCHEDULE.
045000     MOVE 'Y' TO WS-OK-SWITCH
045100     MOVE SPACES TO WS-REASON
045200     IF FAC-TBL-SCHED-COUNT(WS-FAC-SUB) >=
045300         FAC-TBL-MAX-COURSES(WS-FAC-SUB)
045400         MOVE 'N' TO WS-OK-SWITCH
045500         MOVE 'LIMITE DE TURMAS' TO WS-REASON
045600         GO TO 0420-CHECK-FACULTY-SCHEDULE-EXIT
045700     END-IF
045800     IF FAC-TBL-SCHED-COUNT(WS-FAC-SUB) = ZERO
045900         GO TO 0420-CHECK-FACULTY-SCHEDULE-EXIT
046000     END-IF
046100     MOVE 1 TO WS-SUB2.
046200 0421-FAC-SCHED-SCAN.
046300     IF WS-SUB2 > FAC-TBL-SCHED-COUNT(WS-FAC-SUB)
046400         GO TO 0420-CHECK-FACULTY-SCHEDULE-EXIT
046500     END-IF
046600     MOVE FAC-TBL-SCHED-CRS-SUB(WS-FAC-SUB WS-SUB2) TO
046700         WS-OTHER-CRS-SUB
046800     IF CRS-TBL-NAME(WS-OTHER-CRS-SUB) = CRS-TBL-NAME(WS-CRS-SUB)
046900         MOVE 'N' TO WS-OK-SWITCH
047000         MOVE 'CURSO DUPLICADO' TO WS-REASON
047100         GO TO 0420-CHECK-FACULTY-SCHEDULE-EXIT
047200     END-IF
047300     MOVE WS-CRS-SUB TO WS-CAND-CRS-SUB
047400     PERFORM 0630-CHECK-CONFLICT THRU 0630-CHECK-CONFLICT-EXIT
047500     IF WS-HAS-CONFLICT
047600         MOVE 'N' TO WS-OK-SWITCH
047700         MOVE 'CONFLITO DE HORARIO' TO WS-REASON
047800         GO TO 0420-CHECK-FACULTY-SCHEDULE-EXIT
047900     END-IF
048000     ADD 1 TO WS-SUB2
048100     GO TO 0421-FAC-SCHED-SCAN.
048200 0420-CHECK-FACULTY-SCHEDULE-EXIT.
048300     EXIT.
048400*
048500*    GRAVA NO ARQUIVO DE TRABALHO A REJEICAO DE UMA ATRIBUICAO
048600*    DE PROFESSOR (ACTION 'A' NAO PERTENCE AO DOMINIO DO PEDIDO
048700*    DE ALUNO - E APENAS UM MARCADOR NA LINHA DE DETALHE).
048800 0430-LOG-ASSIGN-REJECT.
048900     MOVE SPACES TO WRK-RESULT-RECORD
049000     SET WRK-TYPE-DETAIL TO TRUE
049100     MOVE WS-SAVED-FAC-ID TO WRK-DTL-STUDENT-ID
049200     MOVE CRS-TBL-NAME(WS-CRS-SUB) TO WRK-DTL-COURSE-NAME
049300     MOVE CRS-TBL-SECTION(WS-CRS-SUB) TO WRK-DTL-SECTION
049400     MOVE 'A' TO WRK-DTL-ACTION
049500     MOVE 'REJECTED' TO WRK-DTL-RESULT
049600     MOVE WS-REASON TO WRK-DTL-REASON
049700     WRITE WORK-RESULT-OUT-RECORD FROM WRK-RESULT-RECORD.
049800 0430-LOG-ASSIGN-REJECT-EXIT.
049900     EXIT.
049902*
049904*    COMANDOS DO REGISTRAR (RG0450) - 1o REGISTRO E O DE CONFIG,
049906*    QUE DA O ID DO REGISTRAR AUTORIZADO; OS DEMAIS SAO PEDIDOS
049908*    DE REMOCAO ('X') OU RESET ('Z') DE ATRIBUICAO DE PROFESSOR,
049910*    ESPELHANDO 0700-DROP-STUDENT/0800-RESET-SCHEDULE (RG0250).
049912 0440-PROCESS-REGISTRAR-CONTROL.
049914     PERFORM 0441-READ-REG-CTL THRU 0441-READ-REG-CTL-EXIT
049916     IF WS-END-OF-REGCTL
049918         GO TO 0440-PROCESS-REGISTRAR-CONTROL-EXIT
049920     END-IF
049922     IF NOT REG-CTL-TYPE-CONFIG
049924         GO TO 0440-PROCESS-REGISTRAR-CONTROL-EXIT
049926     END-IF
049928     MOVE REG-CTL-REGISTRAR-ID TO WS-REGISTRAR-ID.
049930 0442-REG-CTL-NEXT.
049932     PERFORM 0441-READ-REG-CTL THRU 0441-READ-REG-CTL-EXIT
049934     IF WS-END-OF-REGCTL
049936         GO TO 0440-PROCESS-REGISTRAR-CONTROL-EXIT
049938     END-IF
049940     PERFORM 0445-EXEC-REG-CTL THRU 0445-EXEC-REG-CTL-EXIT
049942     GO TO 0442-REG-CTL-NEXT.
049944 0440-PROCESS-REGISTRAR-CONTROL-EXIT.
049946     EXIT.
049948*
049950 0441-READ-REG-CTL.
049952     READ REGISTRAR-CONTROL-IN INTO REG-CTL-RECORD-AREA
049954         AT END MOVE 'Y' TO WS-EOF-REGCTL
049956     END-READ.
049958 0441-READ-REG-CTL-EXIT.
049960     EXIT.
049962*
049964*    CRITICA O ID DO REGISTRAR (SO O REGISTRAR AUTORIZADO NO
049966*    REGISTRO DE CONFIG PODE EXECUTAR O COMANDO - RG0450), LOCALIZA
049968*    O PROFESSOR E DESVIA PARA REMOCAO OU RESET.
049970 0445-EXEC-REG-CTL.
049972     MOVE ZERO TO WS-FAC-SUB
049974     MOVE SPACES TO WS-REASON
049976     IF REG-CTL-REGISTRAR-ID NOT = WS-REGISTRAR-ID
049978         MOVE 'REJECTED' TO WS-RESULT-TEXT
049980         MOVE 'REGISTRADOR INVALIDO' TO WS-REASON
049982         PERFORM 0448-LOG-REG-CTL THRU 0448-LOG-REG-CTL-EXIT
049984         GO TO 0445-EXEC-REG-CTL-EXIT
049986     END-IF
049988     MOVE REG-CTL-FACULTY-ID TO WS-SAVED-FAC-ID
049990     PERFORM 0410-FIND-FACULTY-BY-ID THRU
049992         0410-FIND-FACULTY-BY-ID-EXIT
049994     IF WS-FAC-SUB = ZERO
049996         MOVE 'REJECTED' TO WS-RESULT-TEXT
049998         MOVE 'PROFESSOR NAO CADASTRADO' TO WS-REASON
050000         PERFORM 0448-LOG-REG-CTL THRU 0448-LOG-REG-CTL-EXIT
050002         GO TO 0445-EXEC-REG-CTL-EXIT
050004     END-IF
050006     IF REG-CTL-TYPE-DROP
050008         PERFORM 0740-DROP-FACULTY-COURSE THRU
050010             0740-DROP-FACULTY-COURSE-EXIT
050012         GO TO 0445-EXEC-REG-CTL-EXIT
050014     END-IF
050016     IF REG-CTL-TYPE-RESET
050018         PERFORM 0810-RESET-FACULTY-SCHEDULE THRU
050020             0810-RESET-FACULTY-SCHEDULE-EXIT
050022     END-IF.
050024 0445-EXEC-REG-CTL-EXIT.
050026     EXIT.
050028*
050030*    GRAVA NO ARQUIVO DE TRABALHO O RESULTADO DE UM COMANDO DO
050032*    REGISTRAR (ID DO PROFESSOR NO CAMPO DE ID DO ALUNO DA LINHA
050034*    DE DETALHE - MESMO EXPEDIENTE DO MARCADOR 'A' EM 0430).
050036 0448-LOG-REG-CTL.
050038     MOVE SPACES TO WRK-RESULT-RECORD
050040     SET WRK-TYPE-DETAIL TO TRUE
050042     MOVE REG-CTL-FACULTY-ID TO WRK-DTL-STUDENT-ID
050044     MOVE SPACES TO WRK-DTL-COURSE-NAME
050046     MOVE SPACES TO WRK-DTL-SECTION
050048     IF REG-CTL-TYPE-DROP
050050         MOVE REG-CTL-CRS-NAME TO WRK-DTL-COURSE-NAME
050052         MOVE REG-CTL-CRS-SECTION TO WRK-DTL-SECTION
050054         MOVE 'X' TO WRK-DTL-ACTION
050056     ELSE
050058         MOVE 'Z' TO WRK-DTL-ACTION
050060     END-IF
050062     MOVE WS-RESULT-TEXT TO WRK-DTL-RESULT
050064     MOVE WS-REASON TO WRK-DTL-REASON
050066     WRITE WORK-RESULT-OUT-RECORD FROM WRK-RESULT-RECORD.
050068 0448-LOG-REG-CTL-EXIT.
050070     EXIT.
050072*
050100*    LACO PRINCIPAL DE LEITURA DO ARQUIVO DE PEDIDOS - PARA
050200*    CADA PEDIDO, LOCALIZA ALUNO E CURSO E DESVIA PARA A ACAO
050300*    PEDIDA (E=MATRICULA, D=CANCELAMENTO, R=RESET).
050400 0500-PROCESS-REQUESTS.
050500     PERFORM 0505-READ-REQUEST THRU 0505-READ-REQUEST-EXIT
050600     IF WS-END-OF-REQUESTS
050700         GO TO 0500-PROCESS-REQUESTS-EXIT
050800     END-IF.
050900 0501-NEXT-REQUEST.
051000     ADD 1 TO WS-REQ-READ-COUNT
051100     MOVE SPACES TO WS-REASON
051200     PERFORM 0510-FIND-STUDENT THRU 0510-FIND-STUDENT-EXIT
051300     IF WS-STU-SUB = ZERO
051400         MOVE ZERO TO WS-CRS-SUB
051500         MOVE 'REJECTED' TO WS-RESULT-TEXT
051600         MOVE 'ALUNO NAO CADASTRADO' TO WS-REASON
051700         ADD 1 TO WS-REQ-REJECTED-COUNT
051800         PERFORM 0690-WRITE-DETAIL THRU 0690-WRITE-DETAIL-EXIT
051900         GO TO 0500-READ-NEXT
052000     END-IF
052010     IF NOT REQ-ACTION-VALID
052020         MOVE ZERO TO WS-CRS-SUB
052030         MOVE 'REJECTED' TO WS-RESULT-TEXT
052040         MOVE 'ACAO INVALIDA' TO WS-REASON
052050         ADD 1 TO WS-REQ-REJECTED-COUNT
052060         PERFORM 0690-WRITE-DETAIL THRU 0690-WRITE-DETAIL-EXIT
052070         GO TO 0500-READ-NEXT
052080     END-IF
052100     IF REQ-ACTION-RESET
052200         PERFORM 0800-RESET-SCHEDULE THRU
052300             0800-RESET-SCHEDULE-EXIT
052400         GO TO 0500-READ-NEXT
052500     END-IF
052600     PERFORM 0520-FIND-COURSE THRU 0520-FIND-COURSE-EXIT
052700     IF WS-CRS-SUB = ZERO
052800         MOVE 'REJECTED' TO WS-RESULT-TEXT
052900         MOVE 'CURSO NAO CADASTRADO' TO WS-REASON
053000         ADD 1 TO WS-REQ-REJECTED-COUNT
053100         PERFORM 0690-WRITE-DETAIL THRU 0690-WRITE-DETAIL-EXIT
053200         GO TO 0500-READ-NEXT
053300     END-IF
053400     IF REQ-ACTION-ENROLL
053500         PERFORM 0600-ENROLL-STUDENT THRU
053600             0600-ENROLL-STUDENT-EXIT
053700         GO TO 0500-READ-NEXT
053800     END-IF
053900     IF REQ-ACTION-DROP
054000         PERFORM 0700-DROP-STUDENT THRU 0700-DROP-STUDENT-EXIT
054100         PERFORM 0690-WRITE-DETAIL THRU 0690-WRITE-DETAIL-EXIT
054200     END-IF.
054300 0500-READ-NEXT.
054400     PERFORM 0505-READ-REQUEST THRU 0505-READ-REQUEST-EXIT
054500     IF WS-END-OF-REQUESTS
054600         GO TO 0500-PROCESS-REQUESTS-EXIT
054700     END-IF
054800     GO TO 0501-NEXT-REQUEST.
054900 0500-PROCESS-REQUESTS-EXIT.
055000     EXIT.
055100*
055200 0505-READ-REQUEST.
055300     READ REQUESTS-IN INTO REQ-RECORD-AREA
055400         AT END MOVE 'Y' TO WS-EOF-REQUESTS
055500     END-READ.
055600 0505-READ-REQUEST-EXIT.
055700     EXIT.
055800*
055900*    BUSCA SEQUENCIAL DO ALUNO PELO ID DO PEDIDO.
056000 0510-FIND-STUDENT.
056100     MOVE ZERO TO WS-STU-SUB
056200     IF STU-TABLE-COUNT = ZERO
056300         GO TO 0510-FIND-STUDENT-EXIT
056400     END-IF
056500     MOVE 1 TO WS-SUB.
056600 0511-STU-SCAN.
056700     IF WS-SUB > STU-TABLE-COUNT
056800         GO TO 0510-FIND-STUDENT-EXIT
056900     END-IF
057000     IF STU-TBL-ID(WS-SUB) = REQ-STUDENT-ID
057100         MOVE WS-SUB TO WS-STU-SUB
057200         GO TO 0510-FIND-STUDENT-EXIT
057300     END-IF
057400     ADD 1 TO WS-SUB
057500     GO TO 0511-STU-SCAN.
057600 0510-FIND-STUDENT-EXIT.
057700     EXIT.
057800*
057900*    BUSCA SEQUENCIAL DO CURSO PELA CHAVE NOME+TURMA DO PEDIDO.
058000 0520-FIND-COURSE.
058100     MOVE ZERO TO WS-CRS-SUB
058200     IF CRS-TABLE-COUNT = ZERO
058300         GO TO 0520-FIND-COURSE-EXIT
058400     END-IF
058500     MOVE 1 TO WS-SUB.
058600 0521-CRS-SCAN.
058700     IF WS-SUB > CRS-TABLE-COUNT
058800         GO TO 0520-FIND-COURSE-EXIT
058900     END-IF
059000     IF CRS-TBL-NAME(WS-SUB) = REQ-CRS-NAME
059100         AND CRS-TBL-SECTION(WS-SUB) = REQ-CRS-SECTION
059200         MOVE WS-SUB TO WS-CRS-SUB
059300         GO TO 0520-FIND-COURSE-EXIT
059400     END-IF
059500     ADD 1 TO WS-SUB
059600     GO TO 0521-CRS-SCAN.
059700 0520-FIND-COURSE-EXIT.
059800     EXIT.
059900*
060000*    MOTOR DE MATRICULA (RG0250/RG0299) - DUPLICIDADE POR NOME,
060100*    CONFLITO DE HORARIO, LIMITE DE CREDITOS E, POR FIM, VAGA
060200*    NA TURMA OU NA LISTA DE ESPERA (10 POSICOES - CRS-LIMITS).
060300 0600-ENROLL-STUDENT.
060400     MOVE 'Y' TO WS-OK-SWITCH
060500     MOVE SPACES TO WS-REASON
060600     PERFORM 0610-CHECK-DUP-NAME THRU 0610-CHECK-DUP-NAME-EXIT
060700     IF NOT WS-IS-OK
060800         GO TO 0600-ENROLL-REJECT
060900     END-IF
061000     PERFORM 0620-CHECK-ALL-CONFLICTS THRU
061100         0620-CHECK-ALL-CONFLICTS-EXIT
061200     IF NOT WS-IS-OK
061300         GO TO 0600-ENROLL-REJECT
061400     END-IF
061450     PERFORM 0625-CHECK-ALREADY-ENROLLED THRU
061460         0625-CHECK-ALREADY-ENROLLED-EXIT
061470     IF NOT WS-IS-OK
061480         GO TO 0600-ENROLL-REJECT
061490     END-IF
061500     IF STU-TBL-SCHED-CREDITS(WS-STU-SUB) +
061600         CRS-TBL-CREDITS(WS-CRS-SUB) >
061700         STU-TBL-MAX-CREDITS(WS-STU-SUB)
061800         MOVE 'LIMITE DE CREDITOS' TO WS-REASON
061900         GO TO 0600-ENROLL-REJECT
062000     END-IF
062100     IF CRS-TBL-ROLL-COUNT(WS-CRS-SUB) <
062200         CRS-TBL-ENROLL-CAP(WS-CRS-SUB)
062300         PERFORM 0640-ADD-TO-ROLL THRU 0640-ADD-TO-ROLL-EXIT
062400         PERFORM 0645-ADD-TO-SCHEDULE THRU
062500             0645-ADD-TO-SCHEDULE-EXIT
062600         MOVE 'ENROLLED' TO WS-RESULT-TEXT
062700         ADD 1 TO WS-REQ-ENROLLED-COUNT
062800         GO TO 0600-ENROLL-WRITE
062900     END-IF
063000     IF CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB) < 10
063100         PERFORM 0650-ADD-TO-WAITLIST THRU
063200             0650-ADD-TO-WAITLIST-EXIT
063300         MOVE 'WAITLISTED' TO WS-RESULT-TEXT
063400         ADD 1 TO WS-REQ-WAITLISTED-COUNT
063500         GO TO 0600-ENROLL-WRITE
063600     END-IF
063700     MOVE 'TURMA/FILA CHEIAS' TO WS-REASON.
063800 0600-ENROLL-REJECT.
063900     MOVE 'REJECTED' TO WS-RESULT-TEXT
064000     ADD 1 TO WS-REQ-REJECTED-COUNT.
064100 0600-ENROLL-WRITE.
064200     PERFORM 0690-WRITE-DETAIL THRU 0690-WRITE-DETAIL-EXIT.
064300 0600-ENROLL-STUDENT-EXIT.
064400     EXIT.
064500*
064600*    REGRA DE DUPLICIDADE - NAO PODE HAVER DUAS TURMAS DO
064700*    MESMO CURSO (POR NOME) NO HORARIO DO ALUNO (RG0250).
064800 0610-CHECK-DUP-NAME.
064900     IF STU-TBL-SCHED-COUNT(WS-STU-SUB) = ZERO
065000         GO TO 0610-CHECK-DUP-NAME-EXIT
065100     END-IF
065200     MOVE 1 TO WS-SUB.
065300 0611-DUP-NAME-NEXT.
065400     IF WS-SUB > STU-TBL-SCHED-COUNT(WS-STU-SUB)
065500         GO TO 0610-CHECK-DUP-NAME-EXIT
065600     END-IF
065700     MOVE STU-TBL-SCHED-CRS-SUB(WS-STU-SUB WS-SUB) TO
065800         WS-OTHER-CRS-SUB
065900     IF CRS-TBL-NAME(WS-OTHER-CRS-SUB) = CRS-TBL-NAME(WS-CRS-SUB)
066000         MOVE 'N' TO WS-OK-SWITCH
066100         MOVE 'CURSO DUPLICADO' TO WS-REASON
066200         GO TO 0610-CHECK-DUP-NAME-EXIT
066300     END-IF
066400     ADD 1 TO WS-SUB
066500     GO TO 0611-DUP-NAME-NEXT.
066600 0610-CHECK-DUP-NAME-EXIT.
066700     EXIT.
066800*
066900*    CONFLITO DE HORARIO CONTRA TODAS AS TURMAS JA MATRICULADAS
067000*    DO ALUNO (WAITLISTED NAO ENTRA NO HORARIO - VER RG0250).
067100 0620-CHECK-ALL-CONFLICTS.
067200     IF STU-TBL-SCHED-COUNT(WS-STU-SUB) = ZERO
067300         GO TO 0620-CHECK-ALL-CONFLICTS-EXIT
067400     END-IF
067500     MOVE 1 TO WS-SUB.
067600 0621-CONFLICT-NEXT.
067700     IF WS-SUB > STU-TBL-SCHED-COUNT(WS-STU-SUB)
067800         GO TO 0620-CHECK-ALL-CONFLICTS-EXIT
067900     END-IF
068000     MOVE STU-TBL-SCHED-CRS-SUB(WS-STU-SUB WS-SUB) TO
068100         WS-OTHER-CRS-SUB
068200     MOVE WS-CRS-SUB TO WS-CAND-CRS-SUB
068300     PERFORM 0630-CHECK-CONFLICT THRU 0630-CHECK-CONFLICT-EXIT
068400     IF WS-HAS-CONFLICT
068500         MOVE 'N' TO WS-OK-SWITCH
068600         MOVE 'CONFLITO DE HORARIO' TO WS-REASON
068700         GO TO 0620-CHECK-ALL-CONFLICTS-EXIT
068800     END-IF
068900     ADD 1 TO WS-SUB
069000     GO TO 0621-CONFLICT-NEXT.
069100 0620-CHECK-ALL-CONFLICTS-EXIT.
069200     EXIT.
069300*
069400*    JA MATRICULADO (RG0250) - REJEITA SE O ALUNO JA CONSTA NA
069500*    CHAMADA (ROLL) OU NA LISTA DE ESPERA (WAITLIST) DA TURMA -
069600*    EVITA DUPLA INSCRICAO POR UM SEGUNDO PEDIDO 'E' REPETIDO.
069700 0625-CHECK-ALREADY-ENROLLED.
069800     MOVE 1 TO WS-SUB.
069900 0626-ROLL-SCAN.
070000     IF WS-SUB > CRS-TBL-ROLL-COUNT(WS-CRS-SUB)
070100         GO TO 0627-WAITLIST-SCAN
070200     END-IF
070300     IF CRS-TBL-ROLL-STU-SUB(WS-CRS-SUB WS-SUB) = WS-STU-SUB
070400         GO TO 0628-ALREADY-FOUND
070500     END-IF
070600     ADD 1 TO WS-SUB
070700     GO TO 0626-ROLL-SCAN.
070800 0627-WAITLIST-SCAN.
070900     MOVE 1 TO WS-SUB.
071000 0627-WAITLIST-NEXT.
071100     IF WS-SUB > CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB)
071200         GO TO 0625-CHECK-ALREADY-ENROLLED-EXIT
071300     END-IF
071400     IF CRS-TBL-WAITLIST-STU-SUB(WS-CRS-SUB WS-SUB) = WS-STU-SUB
071500         GO TO 0628-ALREADY-FOUND
071600     END-IF
071700     ADD 1 TO WS-SUB
071800     GO TO 0627-WAITLIST-NEXT.
071900 0628-ALREADY-FOUND.
072000     MOVE 'N' TO WS-OK-SWITCH
072100     MOVE 'JA MATRICULADO' TO WS-REASON.
072200 0625-CHECK-ALREADY-ENROLLED-EXIT.
072210     EXIT.
072300*
072400*    MOTOR DE CONFLITO - COMPARTILHADO POR 0620 (ALUNO) E POR
072500*    0420 (PROFESSOR).  ENTRA COM WS-CAND-CRS-SUB/OTHER-CRS-SUB.
072600*    DUAS TURMAS SOB REGIME 'A' (A COMBINAR) NUNCA CONFLITAM.
072700 0630-CHECK-CONFLICT.
072800     MOVE 'N' TO WS-CONFLICT-SWITCH
072900     IF CRS-TBL-MEETING-DAYS(WS-CAND-CRS-SUB) = 'A    ' AND
073000         CRS-TBL-MEETING-DAYS(WS-OTHER-CRS-SUB) = 'A    '
073100         GO TO 0630-CHECK-CONFLICT-EXIT
073200     END-IF
073300     PERFORM 0635-CHECK-DAY-OVERLAP THRU
073400         0635-CHECK-DAY-OVERLAP-EXIT
073500     IF NOT WS-DAYS-OVERLAP
073600         GO TO 0630-CHECK-CONFLICT-EXIT
073700     END-IF
073800     PERFORM 0637-CHECK-TIME-OVERLAP THRU
073900         0637-CHECK-TIME-OVERLAP-EXIT.
074000 0630-CHECK-CONFLICT-EXIT.
074100     EXIT.
074200*
074300*    COMPARA CARACTERE A CARACTERE OS DIAS DA SEMANA DAS DUAS
074400*    TURMAS (M/T/W/H/F/A) USANDO REFERENCE MODIFICATION.
074500 0635-CHECK-DAY-OVERLAP.
074600     MOVE 'N' TO WS-DAY-OVERLAP-SWITCH
074700     MOVE CRS-TBL-MEETING-DAYS(WS-CAND-CRS-SUB) TO WS-CAND-DAYS
074800     MOVE CRS-TBL-MEETING-DAYS(WS-OTHER-CRS-SUB) TO WS-OTHR-DAYS
074900     MOVE 1 TO WS-DAY-I.
075000 0635-DAY-OUTER.
075100     IF WS-DAY-I > 5
075200         GO TO 0635-CHECK-DAY-OVERLAP-EXIT
075300     END-IF
075400     MOVE WS-CAND-DAYS(WS-DAY-I:1) TO WS-DAY-CH-A
075500     IF WS-DAY-CH-A = SPACE
075600         ADD 1 TO WS-DAY-I
075700         GO TO 0635-DAY-OUTER
075800     END-IF
075900     MOVE 1 TO WS-DAY-J.
076000 0635-DAY-INNER.
076100     IF WS-DAY-J > 5
076200         ADD 1 TO WS-DAY-I
076300         GO TO 0635-DAY-OUTER
076400     END-IF
076500     MOVE WS-OTHR-DAYS(WS-DAY-J:1) TO WS-DAY-CH-B
076600     IF WS-DAY-CH-A = WS-DAY-CH-B
076700         MOVE 'Y' TO WS-DAY-OVERLAP-SWITCH
076800         GO TO 0635-CHECK-DAY-OVERLAP-EXIT
076900     END-IF
077000     ADD 1 TO WS-DAY-J
077100     GO TO 0635-DAY-INNER.
077200 0635-CHECK-DAY-OVERLAP-EXIT.
077300     EXIT.
077400*
077500*    QUATRO CONDICOES DE SOBREPOSICAO DE HORARIO (RG0250) -
077600*    INICIOS IGUAIS, INICIO DE UMA = FIM DA OUTRA, FINS IGUAIS
077700*    OU INICIO DE UMA ESTRITAMENTE DENTRO DA OUTRA.
077800 0637-CHECK-TIME-OVERLAP.
077900     MOVE CRS-TBL-START-TIME(WS-CAND-CRS-SUB) TO WS-T-CAND-START
078000     MOVE CRS-TBL-END-TIME(WS-CAND-CRS-SUB) TO WS-T-CAND-END
078100     MOVE CRS-TBL-START-TIME(WS-OTHER-CRS-SUB) TO WS-T-OTHR-START
078200     MOVE CRS-TBL-END-TIME(WS-OTHER-CRS-SUB) TO WS-T-OTHR-END
078300     IF WS-T-CAND-START = WS-T-OTHR-START
078400         MOVE 'Y' TO WS-CONFLICT-SWITCH
078500     END-IF
078600     IF WS-T-CAND-START = WS-T-OTHR-END
078700         MOVE 'Y' TO WS-CONFLICT-SWITCH
078800     END-IF
078900     IF WS-T-CAND-END = WS-T-OTHR-END
079000         MOVE 'Y' TO WS-CONFLICT-SWITCH
079100     END-IF
079200     IF WS-T-CAND-START > WS-T-OTHR-START AND
079300         WS-T-CAND-START < WS-T-OTHR-END
079400         MOVE 'Y' TO WS-CONFLICT-SWITCH
079500     END-IF
079600     IF WS-T-OTHR-START > WS-T-CAND-START AND
079700         WS-T-OTHR-START < WS-T-CAND-END
079800         MOVE 'Y' TO WS-CONFLICT-SWITCH
079900     END-IF.
080000 0637-CHECK-TIME-OVERLAP-EXIT.
080100     EXIT.
080200*
080300 0640-ADD-TO-ROLL.
080400     ADD 1 TO CRS-TBL-ROLL-COUNT(WS-CRS-SUB)
080500     MOVE WS-STU-SUB TO
080600         CRS-TBL-ROLL-STU-SUB(WS-CRS-SUB
080700         CRS-TBL-ROLL-COUNT(WS-CRS-SUB)).
080800 0640-ADD-TO-ROLL-EXIT.
080900     EXIT.
081000*
081100 0645-ADD-TO-SCHEDULE.
081200     ADD 1 TO STU-TBL-SCHED-COUNT(WS-STU-SUB)
081300     MOVE WS-CRS-SUB TO
081400         STU-TBL-SCHED-CRS-SUB(WS-STU-SUB
081500         STU-TBL-SCHED-COUNT(WS-STU-SUB))
081600     ADD CRS-TBL-CREDITS(WS-CRS-SUB) TO
081700         STU-TBL-SCHED-CREDITS(WS-STU-SUB).
081800 0645-ADD-TO-SCHEDULE-EXIT.
081900     EXIT.
082000*
082100 0650-ADD-TO-WAITLIST.
082200     ADD 1 TO CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB)
082300     MOVE WS-STU-SUB TO
082400         CRS-TBL-WAITLIST-STU-SUB(WS-CRS-SUB
082500         CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB)).
082600 0650-ADD-TO-WAITLIST-EXIT.
082700     EXIT.
082800*
082900*    GRAVA UMA LINHA DE DETALHE NO WORK-RESULT (LIDA PELO
083000*    RPTGEN).  NOME DO ALUNO SO E DISPONIVEL SE WS-STU-SUB > 0
083100*    (PEDIDO PARA ALUNO INEXISTENTE NAO TEM NOME A MOSTRAR).
083200 0690-WRITE-DETAIL.
083300     MOVE SPACES TO WRK-RESULT-RECORD
083400     SET WRK-TYPE-DETAIL TO TRUE
083500     MOVE REQ-STUDENT-ID TO WRK-DTL-STUDENT-ID
083600     IF WS-STU-SUB > ZERO
083700         MOVE STU-TBL-LAST(WS-STU-SUB) TO
083800             WRK-DTL-STUDENT-NAME(1:15)
083900         MOVE STU-TBL-FIRST(WS-STU-SUB) TO
084000             WRK-DTL-STUDENT-NAME(16:15)
084100     END-IF
084200     MOVE REQ-CRS-NAME TO WRK-DTL-COURSE-NAME
084300     MOVE REQ-CRS-SECTION TO WRK-DTL-SECTION
084400     MOVE REQ-ACTION TO WRK-DTL-ACTION
084500     MOVE WS-RESULT-TEXT TO WRK-DTL-RESULT
084600     MOVE WS-REASON TO WRK-DTL-REASON
084700     WRITE WORK-RESULT-OUT-RECORD FROM WRK-RESULT-RECORD.
084800 0690-WRITE-DETAIL-EXIT.
084900     EXIT.
085000*
085100*    CANCELAMENTO DE MATRICULA (RG0250) - SE O ALUNO ESTA NA
085200*    TURMA, SAI DELA E O PRIMEIRO DA FILA DE ESPERA (SE HOUVER)
085300*    E PROMOVIDO.  SE NAO ESTA NA TURMA, E REMOVIDO DA FILA DE
085400*    ESPERA (PEDIDO PARA QUEM NAO ESTA INSCRITO NAO FAZ NADA).
085500 0700-DROP-STUDENT.
085600     MOVE 'N' TO WS-DROP-FOUND-SWITCH
085700     PERFORM 0710-REMOVE-FROM-ROLL THRU 0710-REMOVE-FROM-ROLL-EXIT
085800     IF WS-DROP-FOUND-SWITCH = 'Y'
085900         PERFORM 0715-REMOVE-FROM-SCHEDULE THRU
086000             0715-REMOVE-FROM-SCHEDULE-EXIT
086100         PERFORM 0720-PROMOTE-WAITLIST THRU
086200             0720-PROMOTE-WAITLIST-EXIT
086300         MOVE 'DROPPED' TO WS-RESULT-TEXT
086400         ADD 1 TO WS-REQ-DROPPED-COUNT
086500         GO TO 0700-DROP-STUDENT-EXIT
086600     END-IF
086700     PERFORM 0730-REMOVE-FROM-WAITLIST THRU
086800         0730-REMOVE-FROM-WAITLIST-EXIT
086900     IF WS-DROP-FOUND-SWITCH = 'Y'
087000         MOVE 'DROPPED' TO WS-RESULT-TEXT
087100         ADD 1 TO WS-REQ-DROPPED-COUNT
087200     ELSE
087300         MOVE 'REJECTED' TO WS-RESULT-TEXT
087400         MOVE 'ALUNO NAO INSCRITO' TO WS-REASON
087500         ADD 1 TO WS-REQ-REJECTED-COUNT
087600     END-IF.
087700 0700-DROP-STUDENT-EXIT.
087800     EXIT.
087900*
088000*    PROCURA O ALUNO NA LISTA DE INSCRITOS DA TURMA E, SE
088100*    ACHAR, DESLOCA OS SEGUINTES UMA POSICAO PARA TRAS.
088200 0710-REMOVE-FROM-ROLL.
088300     MOVE 1 TO WS-SUB
088400     MOVE 'N' TO WS-DROP-FOUND-SWITCH.
088500 0711-ROLL-SCAN.
088600     IF WS-SUB > CRS-TBL-ROLL-COUNT(WS-CRS-SUB)
088700         GO TO 0710-REMOVE-FROM-ROLL-EXIT
088800     END-IF
088900     IF CRS-TBL-ROLL-STU-SUB(WS-CRS-SUB WS-SUB) = WS-STU-SUB
089000         MOVE 'Y' TO WS-DROP-FOUND-SWITCH
089100         GO TO 0712-ROLL-SHIFT
089200     END-IF
089300     ADD 1 TO WS-SUB
089400     GO TO 0711-ROLL-SCAN.
089500 0712-ROLL-SHIFT.
089600     ADD 1 TO WS-SUB GIVING WS-SUB2
089700     IF WS-SUB2 > CRS-TBL-ROLL-COUNT(WS-CRS-SUB)
089800         SUBTRACT 1 FROM CRS-TBL-ROLL-COUNT(WS-CRS-SUB)
089900         GO TO 0710-REMOVE-FROM-ROLL-EXIT
090000     END-IF
090100     MOVE CRS-TBL-ROLL-STU-SUB(WS-CRS-SUB WS-SUB2) TO
090200         CRS-TBL-ROLL-STU-SUB(WS-CRS-SUB WS-SUB)
090300     ADD 1 TO WS-SUB
090400     GO TO 0712-ROLL-SHIFT.
090500 0710-REMOVE-FROM-ROLL-EXIT.
090600     EXIT.
090700*
090800*    RETIRA A TURMA DO HORARIO DO ALUNO (SO CHAMADA QUANDO O
090900*    ALUNO ESTAVA DE FATO NA TURMA - VER 0700).
091000 0715-REMOVE-FROM-SCHEDULE.
091100     MOVE 1 TO WS-SUB.
091200 0716-SCHED-SCAN.
091300     IF WS-SUB > STU-TBL-SCHED-COUNT(WS-STU-SUB)
091400         GO TO 0715-REMOVE-FROM-SCHEDULE-EXIT
091500     END-IF
091600     IF STU-TBL-SCHED-CRS-SUB(WS-STU-SUB WS-SUB) = WS-CRS-SUB
091700         GO TO 0717-SCHED-SHIFT
091800     END-IF
091900     ADD 1 TO WS-SUB
092000     GO TO 0716-SCHED-SCAN.
092100 0717-SCHED-SHIFT.
092200     ADD 1 TO WS-SUB GIVING WS-SUB2
092300     IF WS-SUB2 > STU-TBL-SCHED-COUNT(WS-STU-SUB)
092400         SUBTRACT CRS-TBL-CREDITS(WS-CRS-SUB) FROM
092500             STU-TBL-SCHED-CREDITS(WS-STU-SUB)
092600         SUBTRACT 1 FROM STU-TBL-SCHED-COUNT(WS-STU-SUB)
092700         GO TO 0715-REMOVE-FROM-SCHEDULE-EXIT
092800     END-IF
092900     MOVE STU-TBL-SCHED-CRS-SUB(WS-STU-SUB WS-SUB2) TO
093000         STU-TBL-SCHED-CRS-SUB(WS-STU-SUB WS-SUB)
093100     ADD 1 TO WS-SUB
093200     GO TO 0717-SCHED-SHIFT.
093300 0715-REMOVE-FROM-SCHEDULE-EXIT.
093400     EXIT.
093500*
093600*    PROMOVE O PRIMEIRO DA FILA DE ESPERA (SE HOUVER) PARA A
093700*    TURMA E PARA O HORARIO DELE (RG0250).
093800 0720-PROMOTE-WAITLIST.
093900     IF CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB) = ZERO
094000         GO TO 0720-PROMOTE-WAITLIST-EXIT
094100     END-IF
094200     PERFORM 0725-DEQUEUE-WAITLIST-HEAD THRU
094300         0725-DEQUEUE-WAITLIST-HEAD-EXIT
094400     MOVE WS-PROMOTED-STU-SUB TO WS-STU-SUB
094500     PERFORM 0640-ADD-TO-ROLL THRU 0640-ADD-TO-ROLL-EXIT
094600     PERFORM 0645-ADD-TO-SCHEDULE THRU 0645-ADD-TO-SCHEDULE-EXIT.
094700 0720-PROMOTE-WAITLIST-EXIT.
094800     EXIT.
094900*
095000*    RETIRA O PRIMEIRO DA FILA (INDICE 1) E DESLOCA OS DEMAIS -
095100*    A FILA E FIFO.  DEVOLVE O ALUNO PROMOVIDO EM WS-STU-SUB.
095200 0725-DEQUEUE-WAITLIST-HEAD.
095300     MOVE CRS-TBL-WAITLIST-STU-SUB(WS-CRS-SUB 1) TO
095400         WS-PROMOTED-STU-SUB
095500     MOVE 1 TO WS-SUB.
095600 0726-WAIT-SHIFT.
095700     ADD 1 TO WS-SUB GIVING WS-SUB2
095800     IF WS-SUB2 > CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB)
095900         SUBTRACT 1 FROM CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB)
096000         GO TO 0725-DEQUEUE-WAITLIST-HEAD-EXIT
096100     END-IF
096200     MOVE CRS-TBL-WAITLIST-STU-SUB(WS-CRS-SUB WS-SUB2) TO
096300         CRS-TBL-WAITLIST-STU-SUB(WS-CRS-SUB WS-SUB)
096400     ADD 1 TO WS-SUB
096500     GO TO 0726-WAIT-SHIFT.
096600 0725-DEQUEUE-WAITLIST-HEAD-EXIT.
096700     EXIT.
096800*
096900*    REMOVE TODAS AS OCORRENCIAS DO ALUNO NA FILA DE ESPERA,
097000*    PRESERVANDO A ORDEM FIFO DOS DEMAIS (COMPACTACAO).
097100 0730-REMOVE-FROM-WAITLIST.
097200     MOVE 1 TO WS-SUB
097300     MOVE 1 TO WS-SUB2.
097400 0731-WAIT-COMPACT.
097500     IF WS-SUB > CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB)
097600         MOVE WS-SUB2 TO CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB)
097700         SUBTRACT 1 FROM CRS-TBL-WAITLIST-COUNT(WS-CRS-SUB)
097800         GO TO 0730-REMOVE-FROM-WAITLIST-EXIT
097900     END-IF
098000     IF CRS-TBL-WAITLIST-STU-SUB(WS-CRS-SUB WS-SUB) = WS-STU-SUB
098100         MOVE 'Y' TO WS-DROP-FOUND-SWITCH
098200         ADD 1 TO WS-SUB
098300         GO TO 0731-WAIT-COMPACT
098400     END-IF
098500     IF WS-SUB NOT = WS-SUB2
098600         MOVE CRS-TBL-WAITLIST-STU-SUB(WS-CRS-SUB WS-SUB) TO
098700             CRS-TBL-WAITLIST-STU-SUB(WS-CRS-SUB WS-SUB2)
098800     END-IF
098900     ADD 1 TO WS-SUB
099000     ADD 1 TO WS-SUB2
099100     GO TO 0731-WAIT-COMPACT.
099200 0730-REMOVE-FROM-WAITLIST-EXIT.
099300     EXIT.
099320*
099340*    REMOCAO DE ATRIBUICAO DE PROFESSOR (COMANDO 'X' - RG0450) -
099360*    ESPELHA 0700-DROP-STUDENT; SE O CURSO NAO ESTA NA GRADE DO
099380*    PROFESSOR, O COMANDO E REJEITADO (NAO HA FILA DE ESPERA NEM
099400*    HORARIO A RETIRAR - PROFESSOR TEM SO A TABELA DE GRADE).
099420 0740-DROP-FACULTY-COURSE.
099440     MOVE REG-CTL-CRS-NAME TO REQ-CRS-NAME
099460     MOVE REG-CTL-CRS-SECTION TO REQ-CRS-SECTION
099480     PERFORM 0520-FIND-COURSE THRU 0520-FIND-COURSE-EXIT
099500     IF WS-CRS-SUB = ZERO
099520         MOVE 'REJECTED' TO WS-RESULT-TEXT
099540         MOVE 'CURSO NAO CADASTRADO' TO WS-REASON
099560         PERFORM 0448-LOG-REG-CTL THRU 0448-LOG-REG-CTL-EXIT
099580         GO TO 0740-DROP-FACULTY-COURSE-EXIT
099600     END-IF
099620     PERFORM 0745-REMOVE-FROM-FAC-SCHED THRU
099640         0745-REMOVE-FROM-FAC-SCHED-EXIT
099660     IF WS-DROP-FOUND-SWITCH = 'Y'
099680         MOVE 'DROPPED' TO WS-RESULT-TEXT
099700         MOVE SPACES TO WS-REASON
099720     ELSE
099740         MOVE 'REJECTED' TO WS-RESULT-TEXT
099760         MOVE 'CURSO NAO ATRIBUIDO' TO WS-REASON
099780     END-IF
099800     PERFORM 0448-LOG-REG-CTL THRU 0448-LOG-REG-CTL-EXIT.
099820 0740-DROP-FACULTY-COURSE-EXIT.
099840     EXIT.
099860*
099880*    PROCURA O CURSO NA GRADE DO PROFESSOR E, SE ACHAR, DESLOCA OS
099900*    SEGUINTES UMA POSICAO PARA TRAS (MESMO EXPEDIENTE DE 0710).
099920 0745-REMOVE-FROM-FAC-SCHED.
099940     MOVE 1 TO WS-SUB
099960     MOVE 'N' TO WS-DROP-FOUND-SWITCH.
099980 0746-FAC-DROP-SCAN.
100000     IF WS-SUB > FAC-TBL-SCHED-COUNT(WS-FAC-SUB)
100020         GO TO 0745-REMOVE-FROM-FAC-SCHED-EXIT
100040     END-IF
100060     IF FAC-TBL-SCHED-CRS-SUB(WS-FAC-SUB WS-SUB) = WS-CRS-SUB
100080         MOVE 'Y' TO WS-DROP-FOUND-SWITCH
100100         GO TO 0747-FAC-DROP-SHIFT
100120     END-IF
100140     ADD 1 TO WS-SUB
100160     GO TO 0746-FAC-DROP-SCAN.
100180 0747-FAC-DROP-SHIFT.
100200     ADD 1 TO WS-SUB GIVING WS-SUB2
100220     IF WS-SUB2 > FAC-TBL-SCHED-COUNT(WS-FAC-SUB)
100240         SUBTRACT 1 FROM FAC-TBL-SCHED-COUNT(WS-FAC-SUB)
100260         GO TO 0745-REMOVE-FROM-FAC-SCHED-EXIT
100280     END-IF
100300     MOVE FAC-TBL-SCHED-CRS-SUB(WS-FAC-SUB WS-SUB2) TO
100320         FAC-TBL-SCHED-CRS-SUB(WS-FAC-SUB WS-SUB)
100340     ADD 1 TO WS-SUB
100360     GO TO 0747-FAC-DROP-SHIFT.
100380 0745-REMOVE-FROM-FAC-SCHED-EXIT.
100400     EXIT.
100420*
102400*    ZERA A MATRICULA DO ALUNO (ACAO 'R') - CANCELA TODAS AS
102600*    TURMAS DO SEU HORARIO, UMA A UMA, PROMOVENDO AS FILAS DE
102700*    ESPERA CORRESPONDENTES, E GRAVA UMA UNICA LINHA 'RESET'.
102800 0800-RESET-SCHEDULE.
102900     IF STU-TBL-SCHED-COUNT(WS-STU-SUB) = ZERO
103000         GO TO 0800-WRITE-RESET
103100     END-IF
103200     MOVE STU-TBL-SCHED-CRS-SUB(WS-STU-SUB 1) TO WS-CRS-SUB
103300     PERFORM 0700-DROP-STUDENT THRU 0700-DROP-STUDENT-EXIT
103400     GO TO 0800-RESET-SCHEDULE.
103500 0800-WRITE-RESET.
103600     MOVE SPACES TO REQ-CRS-NAME
103700     MOVE SPACES TO REQ-CRS-SECTION
103800     MOVE 'RESET' TO WS-RESULT-TEXT
103900     MOVE SPACES TO WS-REASON
104000     PERFORM 0690-WRITE-DETAIL THRU 0690-WRITE-DETAIL-EXIT.
104100 0800-RESET-SCHEDULE-EXIT.
104200     EXIT.
104300*
104400*    RESET DA GRADE DO PROFESSOR (COMANDO 'Z' - RG0450) - ESPELHA
104500*    0800-RESET-SCHEDULE, RETIRANDO UMA A UMA AS TURMAS DA GRADE
104600*    ATE ZERAR FAC-TBL-SCHED-COUNT, E GRAVANDO UMA LINHA 'RESET'.
104700 0810-RESET-FACULTY-SCHEDULE.
104800     IF FAC-TBL-SCHED-COUNT(WS-FAC-SUB) = ZERO
104900         GO TO 0810-WRITE-FAC-RESET
105000     END-IF
105100     MOVE FAC-TBL-SCHED-CRS-SUB(WS-FAC-SUB 1) TO WS-CRS-SUB
105200     PERFORM 0745-REMOVE-FROM-FAC-SCHED THRU
105300         0745-REMOVE-FROM-FAC-SCHED-EXIT
105400     GO TO 0810-RESET-FACULTY-SCHEDULE.
105500 0810-WRITE-FAC-RESET.
105600     MOVE SPACES TO REG-CTL-CRS-NAME
105700     MOVE SPACES TO REG-CTL-CRS-SECTION
105800     MOVE 'RESET' TO WS-RESULT-TEXT
105900     MOVE SPACES TO WS-REASON
106000     PERFORM 0448-LOG-REG-CTL THRU 0448-LOG-REG-CTL-EXIT.
106100 0810-RESET-FACULTY-SCHEDULE-EXIT.
106200     EXIT.
106300*
107400 0900-CLOSE-FILES.
107500     CLOSE COURSES-MASTER-IN
107600     CLOSE STUDENTS-MASTER-IN
107700     CLOSE FACULTY-MASTER-IN
107800     CLOSE CRS-TOTALS-IN
107900     CLOSE STU-TOTALS-IN
108000     CLOSE FAC-TOTALS-IN
108100     CLOSE REQUESTS-IN
108150     CLOSE REGISTRAR-CONTROL-IN
108200     CLOSE COURSES-MASTER-OUT
108300     CLOSE STUDENTS-MASTER-OUT
108400     CLOSE FACULTY-MASTER-OUT
108500     CLOSE WORK-RESULT-OUT.
108600 0900-CLOSE-FILES-EXIT.
108700     EXIT.
108800*
108900*    REGRAVA A TABELA DE CURSOS ATUALIZADA (VAGAS/FILA) NO
109000*    ARQUIVO MESTRE DE SAIDA, NA MESMA ORDEM DE CARGA.
109100 0950-WRITE-COURSES.
109200     IF CRS-TABLE-COUNT = ZERO
109300         GO TO 0950-WRITE-COURSES-EXIT
109400     END-IF
109500     MOVE 1 TO WS-SUB.
109600 0951-CRS-WRITE-NEXT.
109700     IF WS-SUB > CRS-TABLE-COUNT
109800         GO TO 0950-WRITE-COURSES-EXIT
109900     END-IF
110000     WRITE COURSES-MASTER-OUT-RECORD FROM CRS-TBL-RECORD(WS-SUB)
110100     ADD 1 TO WS-SUB
110200     GO TO 0951-CRS-WRITE-NEXT.
110300 0950-WRITE-COURSES-EXIT.
110400     EXIT.
110500*
110600 0960-WRITE-STUDENTS.
110700     IF STU-TABLE-COUNT = ZERO
110800         GO TO 0960-WRITE-STUDENTS-EXIT
110900     END-IF
111000     MOVE 1 TO WS-SUB.
111100 0961-STU-WRITE-NEXT.
111200     IF WS-SUB > STU-TABLE-COUNT
111300         GO TO 0960-WRITE-STUDENTS-EXIT
111400     END-IF
111500     WRITE STUDENTS-MASTER-OUT-RECORD FROM
111600         STU-TBL-RECORD(WS-SUB)
111700     ADD 1 TO WS-SUB
111800     GO TO 0961-STU-WRITE-NEXT.
111900 0960-WRITE-STUDENTS-EXIT.
112000     EXIT.
112100*
112200 0970-WRITE-FACULTY.
112300     IF FAC-TABLE-COUNT = ZERO
112400         GO TO 0970-WRITE-FACULTY-EXIT
112500     END-IF
112600     MOVE 1 TO WS-SUB.
112700 0971-FAC-WRITE-NEXT.
112800     IF WS-SUB > FAC-TABLE-COUNT
112900         GO TO 0970-WRITE-FACULTY-EXIT
113000     END-IF
113100     WRITE FACULTY-MASTER-OUT-RECORD FROM
113200         FAC-TBL-RECORD(WS-SUB)
113300     ADD 1 TO WS-SUB
113400     GO TO 0971-FAC-WRITE-NEXT.
113500 0970-WRITE-FACULTY-EXIT.
113600     EXIT.
113700*
113800*    UMA LINHA DE RESUMO POR CURSO, SEGUIDA DA LINHA DE TOTAIS
113900*    GERAIS E DAS TRES LINHAS DE TOTAIS DE CARGA (WK0201).
114000 0980-WRITE-SUMMARY.
114100     IF CRS-TABLE-COUNT = ZERO
114200         GO TO 0980-SUMMARY-DONE
114300     END-IF
114400     MOVE 1 TO WS-SUB.
114500 0981-SUM-WRITE-NEXT.
114600     IF WS-SUB > CRS-TABLE-COUNT
114700         GO TO 0980-SUMMARY-DONE
114800     END-IF
114900     MOVE SPACES TO WRK-RESULT-RECORD
115000     SET WRK-TYPE-SUMMARY TO TRUE
115100     MOVE CRS-TBL-NAME(WS-SUB) TO WRK-SUM-COURSE-NAME
115200     MOVE CRS-TBL-SECTION(WS-SUB) TO WRK-SUM-SECTION
115300     MOVE CRS-TBL-TITLE(WS-SUB) TO WRK-SUM-TITLE
115400     MOVE CRS-TBL-ROLL-COUNT(WS-SUB) TO WRK-SUM-ENROLLED-COUNT
115500     MOVE CRS-TBL-WAITLIST-COUNT(WS-SUB) TO
115600         WRK-SUM-WAITLIST-COUNT
115700     SUBTRACT CRS-TBL-ROLL-COUNT(WS-SUB) FROM
115710         CRS-TBL-ENROLL-CAP(WS-SUB) GIVING WRK-SUM-OPEN-SEATS
115800     WRITE WORK-RESULT-OUT-RECORD FROM WRK-RESULT-RECORD
115900     ADD 1 TO WS-SUB
116000     GO TO 0981-SUM-WRITE-NEXT.
116100 0980-SUMMARY-DONE.
116200     MOVE SPACES TO WRK-RESULT-RECORD
116300     SET WRK-TYPE-TOTALS TO TRUE
116400     MOVE WS-REQ-READ-COUNT TO WRK-TOT-REQUESTS
116500     MOVE WS-REQ-ENROLLED-COUNT TO WRK-TOT-ENROLLED
116600     MOVE WS-REQ-WAITLISTED-COUNT TO WRK-TOT-WAITLISTED
116700     MOVE WS-REQ-DROPPED-COUNT TO WRK-TOT-DROPPED
116800     MOVE WS-REQ-REJECTED-COUNT TO WRK-TOT-REJECTED
116900     WRITE WORK-RESULT-OUT-RECORD FROM WRK-RESULT-RECORD
117000     PERFORM 0990-WRITE-LOAD-TOTALS THRU
117100         0990-WRITE-LOAD-TOTALS-EXIT.
117200 0980-WRITE-SUMMARY-EXIT.
117300     EXIT.
117400*
117500*    REPASSA OS TOTAIS DE CARGA DO CRSLOAD/STULOAD/FACLOAD, JA
117600*    LIDOS NA ABERTURA (0105/0205/0305), PARA O RELATORIO FINAL
117700*    IMPRESSO PELO RPTGEN (WK0201).
117800 0990-WRITE-LOAD-TOTALS.
117900     MOVE SPACES TO WRK-RESULT-RECORD
118000     SET WRK-TYPE-LOAD-TOTALS TO TRUE
118100     MOVE 'CRSLOAD' TO WRK-LOAD-PROGRAM
118200     MOVE WS-CRS-LOAD-READ TO WRK-LOAD-READ-COUNT
118300     MOVE WS-CRS-LOAD-ACCEPT TO WRK-LOAD-ACCEPT-COUNT
118400     MOVE WS-CRS-LOAD-REJECT TO WRK-LOAD-REJECT-COUNT
118500     WRITE WORK-RESULT-OUT-RECORD FROM WRK-RESULT-RECORD
118600     MOVE SPACES TO WRK-RESULT-RECORD
118700     SET WRK-TYPE-LOAD-TOTALS TO TRUE
118800     MOVE 'STULOAD' TO WRK-LOAD-PROGRAM
118900     MOVE WS-STU-LOAD-READ TO WRK-LOAD-READ-COUNT
119000     MOVE WS-STU-LOAD-ACCEPT TO WRK-LOAD-ACCEPT-COUNT
119100     MOVE WS-STU-LOAD-REJECT TO WRK-LOAD-REJECT-COUNT
119200     WRITE WORK-RESULT-OUT-RECORD FROM WRK-RESULT-RECORD
119300     MOVE SPACES TO WRK-RESULT-RECORD
119400     SET WRK-TYPE-LOAD-TOTALS TO TRUE
119500     MOVE 'FACLOAD' TO WRK-LOAD-PROGRAM
119600     MOVE WS-FAC-LOAD-READ TO WRK-LOAD-READ-COUNT
119700     MOVE WS-FAC-LOAD-ACCEPT TO WRK-LOAD-ACCEPT-COUNT
119800     MOVE WS-FAC-LOAD-REJECT TO WRK-LOAD-REJECT-COUNT
119900     WRITE WORK-RESULT-OUT-RECORD FROM WRK-RESULT-RECORD.
120000 0990-WRITE-LOAD-TOTALS-EXIT.
120100     EXIT.
