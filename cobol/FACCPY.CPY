000100*****************************************************************
000200*    SISTEMAS DE COMPUTACAO LTDA
000300*    COPY        : FACCPY
000400*    ANALISTA    : F. NUNES
000500*    PROGRAMADOR : F. NUNES
000600*    FINALIDADE  : LAYOUT DO REGISTRO DE PROFESSOR (FACULTY-RECORD
000700*                  USADO POR FACLOAD E REGPROC
000800*    DATA        : 15/03/1989
000900*    VRS    DATA        DESCRICAO
001000*    1.0    15/03/1989  IMPLANTACAO - CADASTRO DE PROFESSOR       PR0001  
001100*    1.1    30/06/1992  INCLUIDO CONTADOR DE TURMAS               PR0075  
001200*    1.2    18/12/1998  REVISAO GERAL DE CAMPOS P/ Y2K            PR0340  
001300*    1.3    20/08/2000  CONVERTIDO P/ MATRICULA UNIVERSIT.        PR0498  
001400*    1.4    11/09/2002  ACRESC. LIMITE DE CARGA HORARIA           PR0603  
001500*****************************************************************
001600*
001700*    REGISTRO FISICO DO ARQUIVO DE PROFESSORES - 101 BYTES FIXOS.
001800*    O REGISTRO OCUPA OS 101 BYTES POR INTEIRO (VIDE SPEC DE
001900*    ARQUIVO) - NAO HA FILLER DE FECHO NESTE 01.
002000*
002100 01  FAC-RECORD-AREA.
002200     05  FAC-FIRST-NAME              PIC X(15).
002300     05  FAC-LAST-NAME               PIC X(15).
002400     05  FAC-ID                      PIC X(10).
002500     05  FAC-EMAIL                   PIC X(30).
002600     05  FAC-EMAIL-CHARS REDEFINES FAC-EMAIL
002700                                    PIC X(01) OCCURS 30 TIMES.
002800     05  FAC-PASSWORD                PIC X(30).
002900     05  FAC-MAX-COURSES             PIC 9(01).
003000     05  FAC-MAX-COURSES-ALPHA REDEFINES FAC-MAX-COURSES
003100                                    PIC X(01).
003200*
003300*    CONTADOR DE TURMAS ATRIBUIDAS - MONTADO EM MEMORIA POR
003400*    ORDEM DE LEITURA DO ARQUIVO DE CURSOS - VER FAC-LOAD-COUNT.
003500*
003600 01  FAC-WORK-COUNTERS.
003700     05  FAC-LOAD-COUNT              PIC 9(03) COMP.
003800     05  FAC-ASSIGNED-COUNT          PIC 9(03) COMP.
003850     05  FILLER                      PIC X(04).
003900*
004000*    CHAVE DE CLASSIFICACAO DO DIRETORIO (SOBRENOME, NOME)
004100*
004200 01  FAC-DUP-KEY.
004300     05  FAC-DUPKEY-LAST             PIC X(15).
004400     05  FAC-DUPKEY-FIRST            PIC X(15).
004500 01  FAC-DUP-KEY-ALPHA REDEFINES FAC-DUP-KEY
004600                                    PIC X(30).
004700*
004800*    FAIXAS DE VALIDACAO DO CADASTRO DE PROFESSOR
004900*
005000 01  FAC-LIMITS.
005100     05  FAC-MAX-COURSES-MIN         PIC 9(01) VALUE 1.
005200     05  FAC-MAX-COURSES-MAX         PIC 9(01) VALUE 3.
005300     05  FAC-MAX-COURSES-DEFAULT     PIC 9(01) VALUE 1.
005350     05  FILLER                      PIC X(04).
