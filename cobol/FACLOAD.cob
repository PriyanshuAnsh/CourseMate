000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FACLOAD.
000400 AUTHOR. F. NUNES.
000500 INSTALLATION. SISTEMAS DE COMPUTACAO LTDA.
000600 DATE-WRITTEN. 15/03/1989.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - DEPARTAMENTO DE MATRICULA.
000900*
001000*    FINALIDADE : CARGA, VALIDACAO E GRAVACAO DO DIRETORIO DE
001100*                 PROFESSORES (FACULTY DIRECTORY) PARA O
001200*                 PROCESSAMENTO DE MATRICULA UNIVERSITARIA.
001300*
001400*    VRS    DATA        PROGR.  DESCRICAO                     TAG
001500*    1.0    15/03/1989  FNUNES  IMPLANTACAO CADASTRO PROF.  FL0001        
001600*    1.1    30/06/1992  FNUNES  VALID. CARGA HORARIA        FL0060        
001700*                       (CAMPO DESCONTINUADO EM 2000).
001800*    1.2    18/12/1998  JAMILE  AJUSTE ANO P/ 4 DIGITOS     FL0110        
001900*                       (Y2K) - SEM IMPACTO, CADASTRO NAO
002000*                       GUARDA DATA DE NASCIMENTO.
002100*    1.3    20/08/2000  JK      CONV. P/ MATRICULA UNIV.    FL0190        
002200*                       LAYOUT REFEITO CONFORME
002300*                       FACULTY-RECORD.
002400*    1.4    22/03/2001  JK      VALID. E-MAIL/SENHA         FL0240        
002500*    1.5    11/09/2002  ENZO    LIMITE 1-3 TURMAS, SEM      FL0300        
002600*                       CLASSIF. - ORDEM DE ENTRADA.
002700*    1.6    14/06/2004  ENZO    RELATORIO DE TOTAIS/LISTA   FL0355        
002800*                       DE PROFESSORES CADASTRADOS.
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT FACULTY-IN    ASSIGN TO FACLIN
003700             ORGANIZATION LINE SEQUENTIAL
003800             FILE STATUS STATUS-FACIN.
003900     SELECT FACULTY-OUT   ASSIGN TO FACLOUT
004000             ORGANIZATION LINE SEQUENTIAL
004100             FILE STATUS STATUS-FACOUT.
004200     SELECT LISTING       ASSIGN TO FACLIST
004300             ORGANIZATION LINE SEQUENTIAL
004400             FILE STATUS STATUS-LIST.
004410     SELECT LOAD-TOTALS-OUT ASSIGN TO FACTOT
004420             ORGANIZATION LINE SEQUENTIAL
004430             FILE STATUS STATUS-FACTOT.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  FACULTY-IN
004900     LABEL RECORD STANDARD.
005000 01  FACULTY-IN-RECORD           PIC X(101).
005100*
005200 FD  FACULTY-OUT
005300     LABEL RECORD STANDARD.
005400 01  FACULTY-OUT-RECORD          PIC X(101).
005500*
005600 FD  LISTING
005700     LABEL RECORD STANDARD.
005800 01  LISTING-RECORD              PIC X(132).
005850*
005860 FD  LOAD-TOTALS-OUT
005870     LABEL RECORD STANDARD.
005880 01  LOAD-TOTALS-OUT-RECORD      PIC X(91).
005900*
006000 WORKING-STORAGE SECTION.
006100 01  STATUS-FACIN                 PIC X(02) VALUE SPACES.
006200 01  STATUS-FACOUT                PIC X(02) VALUE SPACES.
006300 01  STATUS-LIST                  PIC X(02) VALUE SPACES.
006310 01  STATUS-FACTOT                PIC X(02) VALUE SPACES.
006400*
006500 COPY FACCPY.
006510*
006520 COPY WRKCPY.
006600*
006700*    TABELA DE PROFESSORES ACEITOS EM MEMORIA, MANTIDA NA
006800*    ORDEM DE ENTRADA DO ARQUIVO (SEM CLASSIFICACAO).
006900*
007000 01  FAC-TABLE-AREA.
007100     05  FAC-TABLE-COUNT          PIC 9(03) COMP VALUE ZERO.
007200     05  FAC-TABLE OCCURS 100 TIMES
007300             INDEXED BY FAC-IDX.
007400         10  FAC-TBL-RECORD           PIC X(101).
007500         10  FAC-TBL-RECORD-R REDEFINES FAC-TBL-RECORD.
007600             15  FAC-TBL-FIRST        PIC X(15).
007700             15  FAC-TBL-LAST         PIC X(15).
007800             15  FAC-TBL-ID           PIC X(10).
007900             15  FILLER               PIC X(61).
008000*
008100 01  WS-WORK-AREAS.
008200     05  WS-VALID-SWITCH               PIC X(01) VALUE 'Y'.
008300         88  WS-FACULTY-VALID          VALUE 'Y'.
008400         88  WS-FACULTY-INVALID        VALUE 'N'.
008500     05  WS-DUP-SWITCH                 PIC X(01) VALUE 'N'.
008600         88  WS-FACULTY-DUPLICATE      VALUE 'Y'.
008700     05  WS-SUB                        PIC 9(03) COMP VALUE ZERO.
008800     05  WS-AT-SUB                     PIC 9(02) COMP VALUE ZERO.
008900     05  WS-DOT-AFTER-AT               PIC X(01) VALUE 'N'.
009000         88  WS-EMAIL-HAS-DOT-AFTER-AT VALUE 'Y'.
009050     05  FILLER                        PIC X(04).
009100*
009200 01  WS-COUNTERS.
009300     05  WS-READ-COUNT                PIC 9(05) COMP VALUE ZERO.
009400     05  WS-ACCEPT-COUNT              PIC 9(05) COMP VALUE ZERO.
009500     05  WS-REJECT-COUNT              PIC 9(05) COMP VALUE ZERO.
009600     05  WS-DUP-COUNT                 PIC 9(05) COMP VALUE ZERO.
009650     05  FILLER                        PIC X(04).
009700*
009800 01  WS-LISTING-LINES.
009900     05  WS-TITLE-LINE.
010000         10  FILLER               PIC X(28) VALUE SPACES.
010100         10  FILLER               PIC X(40) VALUE
010200             'RELATORIO DE CARGA - CADASTRO PROFESSOR'.
010300         10  FILLER               PIC X(64) VALUE SPACES.
010400     05  WS-COL-HEADING.
010500         10  FILLER               PIC X(12) VALUE 'ID PROF.'.
010600         10  FILLER               PIC X(17) VALUE 'PRIMEIRO NOME'.
010700         10  FILLER               PIC X(17) VALUE 'SOBRENOME'.
010800         10  FILLER               PIC X(86) VALUE SPACES.
010900     05  WS-FAC-DETAIL.
011000         10  WS-DET-ID            PIC X(12).
011100         10  WS-DET-FIRST         PIC X(17).
011200         10  WS-DET-LAST          PIC X(17).
011300         10  FILLER               PIC X(86) VALUE SPACES.
011400     05  WS-TOTALS-LINE-1.
011500         10  FILLER               PIC X(20) VALUE
011600             'PROFS. LIDOS ......'.
011700         10  WS-TOT-READ-ED       PIC ZZZZ9.
011800         10  FILLER               PIC X(107) VALUE SPACES.
011900     05  WS-TOTALS-LINE-2.
012000         10  FILLER               PIC X(20) VALUE
012100             'PROFS. ACEITOS ....'.
012200         10  WS-TOT-ACC-ED        PIC ZZZZ9.
012300         10  FILLER               PIC X(107) VALUE SPACES.
012400     05  WS-TOTALS-LINE-3.
012500         10  FILLER               PIC X(20) VALUE
012600             'PROFS. REJEITADOS .'.
012700         10  WS-TOT-REJ-ED        PIC ZZZZ9.
012800         10  FILLER               PIC X(107) VALUE SPACES.
012900     05  WS-TOTALS-LINE-4.
013000         10  FILLER               PIC X(20) VALUE
013100             'PROFS. DUPLICADOS .'.
013200         10  WS-TOT-DUP-ED        PIC ZZZZ9.
013300         10  FILLER               PIC X(107) VALUE SPACES.
013400*
013500 PROCEDURE DIVISION.
013600*
013700 0100-OPEN-FILES.
013800     OPEN INPUT FACULTY-IN
013900     IF STATUS-FACIN NOT = '00'
014000         DISPLAY 'FACLOAD - ERRO ABERTURA FACULTY-IN'
014100             STATUS-FACIN
014200         STOP RUN
014300     END-IF
014400     OPEN OUTPUT FACULTY-OUT
014500     OPEN OUTPUT LISTING
014510     OPEN OUTPUT LOAD-TOTALS-OUT.
014600*
014700 0200-READ-FACULTY.
014800     READ FACULTY-IN
014900         AT END
015000             GO TO 0600-LOAD-DONE
015100     END-READ
015200     ADD 1 TO WS-READ-COUNT
015300     MOVE FACULTY-IN-RECORD TO FAC-RECORD-AREA
015400     SET WS-FACULTY-VALID TO TRUE
015500     PERFORM 0300-VALIDATE-FACULTY THRU 0300-VALIDATE-FACULTY-EXIT
015600     IF WS-FACULTY-INVALID
015700         ADD 1 TO WS-REJECT-COUNT
015800         GO TO 0200-READ-FACULTY
015900     END-IF
016000     PERFORM 0450-CHECK-DUPLICATE-ID
016100        THRU 0450-CHECK-DUPLICATE-ID-EXIT
016200     IF WS-FACULTY-DUPLICATE
016300         ADD 1 TO WS-REJECT-COUNT
016400         GO TO 0200-READ-FACULTY
016500     END-IF
016600     PERFORM 0400-CHECK-DUPLICATE THRU 0400-CHECK-DUPLICATE-EXIT
016700     IF WS-FACULTY-DUPLICATE
016800         ADD 1 TO WS-DUP-COUNT
016900         ADD 1 TO WS-REJECT-COUNT
017000         GO TO 0200-READ-FACULTY
017100     END-IF
017200     PERFORM 0500-APPEND-INSERTION-ORDER
017300     ADD 1 TO WS-ACCEPT-COUNT
017400     GO TO 0200-READ-FACULTY.
017500*
017600*    VALIDACAO GERAL DO REGISTRO DE PROFESSOR - PR0603 ACRESCENTOU
017700*    O LIMITE DE CARGA HORARIA (MAX-COURSES).
017800*
017900 0300-VALIDATE-FACULTY.
018000     IF FAC-FIRST-NAME = SPACES
018100         SET WS-FACULTY-INVALID TO TRUE
018200         GO TO 0300-VALIDATE-FACULTY-EXIT
018300     END-IF
018400     IF FAC-LAST-NAME = SPACES
018500         SET WS-FACULTY-INVALID TO TRUE
018600         GO TO 0300-VALIDATE-FACULTY-EXIT
018700     END-IF
018800     IF FAC-ID = SPACES
018900         SET WS-FACULTY-INVALID TO TRUE
019000         GO TO 0300-VALIDATE-FACULTY-EXIT
019100     END-IF
019200     IF FAC-PASSWORD = SPACES
019300         SET WS-FACULTY-INVALID TO TRUE
019400         GO TO 0300-VALIDATE-FACULTY-EXIT
019500     END-IF
019600     PERFORM 0350-EDIT-EMAIL THRU 0350-EDIT-EMAIL-EXIT
019700     IF WS-FACULTY-INVALID
019800         GO TO 0300-VALIDATE-FACULTY-EXIT
019900     END-IF
020000     IF FAC-MAX-COURSES-ALPHA = SPACE
020100         MOVE FAC-MAX-COURSES-DEFAULT TO FAC-MAX-COURSES
020200         GO TO 0300-VALIDATE-FACULTY-EXIT
020300     END-IF
020400     IF FAC-MAX-COURSES < FAC-MAX-COURSES-MIN
020500       OR FAC-MAX-COURSES > FAC-MAX-COURSES-MAX
020600         SET WS-FACULTY-INVALID TO TRUE
020700     END-IF.
020800 0300-VALIDATE-FACULTY-EXIT.
020900     EXIT.
021000*
021100*    MESMA REGRA DE E-MAIL DO CADASTRO DE ALUNO (VIDE STULOAD) -
021200*    PROCURA O '@' E DEPOIS UM '.' APOS O '@'.
021300*
021400 0350-EDIT-EMAIL.
021500     MOVE ZERO TO WS-AT-SUB
021600     MOVE 'N' TO WS-DOT-AFTER-AT
021700     MOVE ZERO TO WS-SUB.
021800 0352-FIND-AT.
021900     ADD 1 TO WS-SUB
022000     IF WS-SUB > 30
022100         SET WS-FACULTY-INVALID TO TRUE
022200         GO TO 0350-EDIT-EMAIL-EXIT
022300     END-IF
022400     IF FAC-EMAIL-CHARS (WS-SUB) = '@'
022500         MOVE WS-SUB TO WS-AT-SUB
022600         GO TO 0356-CHECK-AT-FOUND
022700     END-IF
022800     GO TO 0352-FIND-AT.
022900 0356-CHECK-AT-FOUND.
023000     IF WS-AT-SUB = ZERO
023100         SET WS-FACULTY-INVALID TO TRUE
023200         GO TO 0350-EDIT-EMAIL-EXIT
023300     END-IF
023400     MOVE WS-AT-SUB TO WS-SUB.
023500 0358-FIND-DOT.
023600     ADD 1 TO WS-SUB
023700     IF WS-SUB > 30
023800         GO TO 0359-CHECK-DOT-FOUND
023900     END-IF
024000     IF FAC-EMAIL-CHARS (WS-SUB) = '.'
024100         SET WS-EMAIL-HAS-DOT-AFTER-AT TO TRUE
024200         GO TO 0359-CHECK-DOT-FOUND
024300     END-IF
024400     GO TO 0358-FIND-DOT.
024500 0359-CHECK-DOT-FOUND.
024600     IF NOT WS-EMAIL-HAS-DOT-AFTER-AT
024700         SET WS-FACULTY-INVALID TO TRUE
024800     END-IF.
024900 0350-EDIT-EMAIL-EXIT.
025000     EXIT.
025100*
025200*    DUPLICIDADE DE PROFESSOR - MESMO SOBRENOME E MESMO NOME JA
025300*    ACEITO NA TABELA (FL0001 - MANTIDO DESDE A IMPLANTACAO).
025400*
025500 0400-CHECK-DUPLICATE.
025600     MOVE 'N' TO WS-DUP-SWITCH
025700     IF FAC-TABLE-COUNT = ZERO
025800         GO TO 0400-CHECK-DUPLICATE-EXIT
025900     END-IF
026000     MOVE ZERO TO WS-SUB.
026100 0410-NEXT-ENTRY.
026200     ADD 1 TO WS-SUB
026300     IF WS-SUB > FAC-TABLE-COUNT
026400         GO TO 0400-CHECK-DUPLICATE-EXIT
026500     END-IF
026600     IF FAC-TBL-FIRST (WS-SUB) = FAC-FIRST-NAME
026700       AND FAC-TBL-LAST (WS-SUB) = FAC-LAST-NAME
026800         MOVE 'Y' TO WS-DUP-SWITCH
026900         GO TO 0400-CHECK-DUPLICATE-EXIT
027000     END-IF
027100     GO TO 0410-NEXT-ENTRY.
027200 0400-CHECK-DUPLICATE-EXIT.
027300     EXIT.
027400*
027500*    UNICIDADE DE ID DE PROFESSOR NA TABELA JA ACEITA.
027600*
027700 0450-CHECK-DUPLICATE-ID.
027800     MOVE 'N' TO WS-DUP-SWITCH
027900     IF FAC-TABLE-COUNT = ZERO
028000         GO TO 0450-CHECK-DUPLICATE-ID-EXIT
028100     END-IF
028200     MOVE ZERO TO WS-SUB.
028300 0460-NEXT-ENTRY.
028400     ADD 1 TO WS-SUB
028500     IF WS-SUB > FAC-TABLE-COUNT
028600         GO TO 0450-CHECK-DUPLICATE-ID-EXIT
028700     END-IF
028800     IF FAC-TBL-ID (WS-SUB) = FAC-ID
028900         MOVE 'Y' TO WS-DUP-SWITCH
029000         GO TO 0450-CHECK-DUPLICATE-ID-EXIT
029100     END-IF
029200     GO TO 0460-NEXT-ENTRY.
029300 0450-CHECK-DUPLICATE-ID-EXIT.
029400     EXIT.
029500*
029600*    FL0300 - PROFESSOR ACEITO E ACRESCENTADO AO FIM DA TABELA,
029700*    NA ORDEM DE ENTRADA DO ARQUIVO (SEM CLASSIFICACAO).
029800*
029900 0500-APPEND-INSERTION-ORDER.
030000     ADD 1 TO FAC-TABLE-COUNT
030100     MOVE FAC-RECORD-AREA TO FAC-TBL-RECORD (FAC-TABLE-COUNT).
030200*
030300 0600-LOAD-DONE.
030400     IF FAC-TABLE-COUNT = ZERO
030500         GO TO 0900-CLOSE-FILES
030600     END-IF
030700     PERFORM 0700-WRITE-DIRECTORY THRU 0700-WRITE-DIRECTORY-EXIT
030800     PERFORM 0800-PRINT-LISTING THRU 0800-PRINT-LISTING-EXIT
030900     GO TO 0900-CLOSE-FILES.
031000*
031100 0700-WRITE-DIRECTORY.
031200     MOVE ZERO TO WS-SUB.
031300 0710-WRITE-NEXT.
031400     ADD 1 TO WS-SUB
031500     IF WS-SUB > FAC-TABLE-COUNT
031600         GO TO 0700-WRITE-DIRECTORY-EXIT
031700     END-IF
031800     MOVE FAC-TBL-RECORD (WS-SUB) TO FACULTY-OUT-RECORD
031900     WRITE FACULTY-OUT-RECORD
032000     GO TO 0710-WRITE-NEXT.
032100 0700-WRITE-DIRECTORY-EXIT.
032200     EXIT.
032300*
032400 0800-PRINT-LISTING.
032500     MOVE WS-TITLE-LINE TO LISTING-RECORD
032600     WRITE LISTING-RECORD
032700     MOVE WS-COL-HEADING TO LISTING-RECORD
032800     WRITE LISTING-RECORD
032900     MOVE ZERO TO WS-SUB.
033000 0810-PRINT-NEXT.
033100     ADD 1 TO WS-SUB
033200     IF WS-SUB > FAC-TABLE-COUNT
033300         GO TO 0820-PRINT-TOTALS
033400     END-IF
033500     MOVE FAC-TBL-ID (WS-SUB) TO WS-DET-ID
033600     MOVE FAC-TBL-FIRST (WS-SUB) TO WS-DET-FIRST
033700     MOVE FAC-TBL-LAST (WS-SUB) TO WS-DET-LAST
033800     MOVE WS-FAC-DETAIL TO LISTING-RECORD
033900     WRITE LISTING-RECORD
034000     GO TO 0810-PRINT-NEXT.
034100 0820-PRINT-TOTALS.
034200     MOVE WS-READ-COUNT TO WS-TOT-READ-ED
034300     MOVE WS-TOTALS-LINE-1 TO LISTING-RECORD
034400     WRITE LISTING-RECORD
034500     MOVE WS-ACCEPT-COUNT TO WS-TOT-ACC-ED
034600     MOVE WS-TOTALS-LINE-2 TO LISTING-RECORD
034700     WRITE LISTING-RECORD
034800     MOVE WS-REJECT-COUNT TO WS-TOT-REJ-ED
034900     MOVE WS-TOTALS-LINE-3 TO LISTING-RECORD
035000     WRITE LISTING-RECORD
035100     MOVE WS-DUP-COUNT TO WS-TOT-DUP-ED
035200     MOVE WS-TOTALS-LINE-4 TO LISTING-RECORD
035300     WRITE LISTING-RECORD
035310     PERFORM 0850-WRITE-LOAD-TOTALS
035320        THRU 0850-WRITE-LOAD-TOTALS-EXIT.
035400 0800-PRINT-LISTING-EXIT.
035500     EXIT.
035600*
035610*    FL0300 - GRAVA UM REGISTRO DE TOTAIS DE CARGA REPASSADO
035620*    AO REGPROC, PARA CONSTAR NOS TOTAIS FINAIS DO RELATORIO.
035630*
035640 0850-WRITE-LOAD-TOTALS.
035650     MOVE SPACES TO WRK-RESULT-RECORD
035660     SET WRK-TYPE-LOAD-TOTALS TO TRUE
035670     MOVE 'FACLOAD ' TO WRK-LOAD-PROGRAM
035680     MOVE WS-READ-COUNT TO WRK-LOAD-READ-COUNT
035690     MOVE WS-ACCEPT-COUNT TO WRK-LOAD-ACCEPT-COUNT
035700     MOVE WS-REJECT-COUNT TO WRK-LOAD-REJECT-COUNT
035710     WRITE LOAD-TOTALS-OUT-RECORD FROM WRK-RESULT-RECORD.
035720 0850-WRITE-LOAD-TOTALS-EXIT.
035730     EXIT.
035740*
035750 0900-CLOSE-FILES.
035800     CLOSE FACULTY-IN
035900     CLOSE FACULTY-OUT
036000     CLOSE LISTING
036010     CLOSE LOAD-TOTALS-OUT
036100     STOP RUN.
