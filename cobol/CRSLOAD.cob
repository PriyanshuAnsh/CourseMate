000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CRSLOAD.
000400 AUTHOR. F. NUNES.
000500 INSTALLATION. SISTEMAS DE COMPUTACAO LTDA.
000600 DATE-WRITTEN. 15/03/1989.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - DEPARTAMENTO DE MATRICULA.
000900*
001000*    FINALIDADE : CARGA, VALIDACAO, CLASSIFICACAO E GRAVACAO DO
001100*                 CADASTRO DE CURSOS (COURSE CATALOG) PARA O
001200*                 PROCESSAMENTO DE MATRICULA UNIVERSITARIA.
001300*
001400*    VRS    DATA        PROGR.  DESCRICAO                     TAG
001500*    1.0    15/03/1989  FN      IMPLANTACAO - CADASTRO CURSO      CL0001  
001600*    1.1    02/09/1991  FN      VALIDACAO DE HORARIO DE AULA      CL0060  
001700*    1.2    30/06/1993  MTS     ROTINA DE CLASSIFICACAO P/        CL0140  
001800*                       NOME+SECAO (SUBSTITUI SORT EXTERNO)
001900*    1.3    18/12/1998  MTS     AJUSTE CAMPO ANO PARA 4 DIG.      CL0301  
002000*                       (Y2K) - SEM IMPACTO NESTE PROGRAMA,
002100*                       CAMPO DE ANO NAO EXISTE NO CADASTRO.
002200*    1.4    20/08/2000  JK      CONVERTIDO DE DISCIPLINA P/       CL0402  
002300*                       CURSO - LAYOUT REFEITO CONFORME
002400*                       ESPECIFICACAO DA MATRICULA
002500*                       UNIVERSITARIA (COURSE-RECORD).
002600*    1.5    04/01/2001  JK      IMPLEMENTADA MAQUINA DE           CL0430  
002700*                       ESTADOS PARA VALIDAR O CODIGO DO
002800*                       CURSO (1-4 LETRAS + 3 DIGITOS +
002900*                       SUFIXO OPCIONAL).
003000*    1.6    07/02/2001  JK      ACRESC. FAIXA DE CREDITOS E       CL0455  
003100*                       CAPACIDADE DE MATRICULA (CRS-LIMITS).
003200*    1.7    30/09/2003  ENZO    ARQUIVO PASSA A SER LIDO EM       CL0500  
003300*                       LINHA SEQUENCIAL (SUBSTITUI INDEXADO)
003400*                       - PEDIDO DA DIRETORIA DE PROCESSAMENTO.
003500*    1.8    14/06/2004  ENZO    RELATORIO DE TOTAIS DE CARGA      CL0560  
003600*                       (LIDOS/ACEITOS/REJEITADOS/DUPLICADOS).
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT COURSES-IN    ASSIGN TO COURSIN
004500             ORGANIZATION LINE SEQUENTIAL
004600             FILE STATUS STATUS-CRSIN.
004700     SELECT COURSES-OUT   ASSIGN TO COURSOUT
004800             ORGANIZATION LINE SEQUENTIAL
004900             FILE STATUS STATUS-CRSOUT.
005000     SELECT LISTING       ASSIGN TO CRSLIST
005100             ORGANIZATION LINE SEQUENTIAL
005200             FILE STATUS STATUS-LIST.
005210     SELECT LOAD-TOTALS-OUT ASSIGN TO CRSTOT
005220             ORGANIZATION LINE SEQUENTIAL
005230             FILE STATUS STATUS-CRSTOT.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  COURSES-IN
005700     LABEL RECORD STANDARD.
005800 01  COURSES-IN-RECORD          PIC X(68).
005900*
006000 FD  COURSES-OUT
006100     LABEL RECORD STANDARD.
006200 01  COURSES-OUT-RECORD         PIC X(68).
006300*
006400 FD  LISTING
006500     LABEL RECORD STANDARD.
006600 01  LISTING-RECORD             PIC X(132).
006650*
006660 FD  LOAD-TOTALS-OUT
006670     LABEL RECORD STANDARD.
006680 01  LOAD-TOTALS-OUT-RECORD     PIC X(91).
006700*
006800 WORKING-STORAGE SECTION.
006900 01  STATUS-CRSIN                PIC X(02) VALUE SPACES.
007000 01  STATUS-CRSOUT               PIC X(02) VALUE SPACES.
007100 01  STATUS-LIST                 PIC X(02) VALUE SPACES.
007110 01  STATUS-CRSTOT               PIC X(02) VALUE SPACES.
007200*
007300 COPY CURCPY.
007310*
007320 COPY WRKCPY.
007400*
007500*    TABELA DE CURSOS ACEITOS EM MEMORIA, JA EM ORDEM
007600*    ASCENDENTE POR NOME+SECAO (INSERT-SORT NA CARGA).
007700*
007800 01  CRS-TABLE-AREA.
007900     05  CRS-TABLE-COUNT         PIC 9(03) COMP VALUE ZERO.
008000     05  CRS-TABLE OCCURS 300 TIMES
008100             INDEXED BY CRS-IDX.
008200         10  CRS-TBL-RECORD          PIC X(68).
008300         10  CRS-TBL-RECORD-R REDEFINES CRS-TBL-RECORD.
008400             15  CRS-TBL-NAME        PIC X(08).
008500             15  CRS-TBL-SECTION     PIC X(03).
008600             15  FILLER              PIC X(57).
008700*
008800 01  WS-WORK-AREAS.
008900     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
009000         88  WS-END-OF-COURSES       VALUE 'Y'.
009100     05  WS-VALID-SWITCH              PIC X(01) VALUE 'Y'.
009200         88  WS-COURSE-VALID          VALUE 'Y'.
009300         88  WS-COURSE-INVALID        VALUE 'N'.
009400     05  WS-DUP-SWITCH                PIC X(01) VALUE 'N'.
009500         88  WS-COURSE-DUPLICATE      VALUE 'Y'.
009600     05  WS-INSERT-POINT              PIC 9(03) COMP VALUE ZERO.
009700     05  WS-SUB                       PIC 9(03) COMP VALUE ZERO.
009750     05  FILLER                       PIC X(04).
009800*
009900 01  WS-COUNTERS.
010000     05  WS-READ-COUNT               PIC 9(05) COMP VALUE ZERO.
010100     05  WS-ACCEPT-COUNT             PIC 9(05) COMP VALUE ZERO.
010200     05  WS-REJECT-COUNT             PIC 9(05) COMP VALUE ZERO.
010300     05  WS-DUP-COUNT                PIC 9(05) COMP VALUE ZERO.
010350     05  FILLER                       PIC X(04).
010400*
010500*    AREA DA MAQUINA DE ESTADOS DO CODIGO DO CURSO.
010600*
010700 01  WS-FSM-AREA.
010800     05  WS-FSM-STATE                PIC X(01) VALUE 'I'.
010900         88  WS-FSM-INITIAL          VALUE 'I'.
011000         88  WS-FSM-LETTER           VALUE 'L'.
011100         88  WS-FSM-NUMBER           VALUE 'N'.
011200         88  WS-FSM-SUFFIX           VALUE 'S'.
011300         88  WS-FSM-ERROR            VALUE 'E'.
011400     05  WS-FSM-LETTER-COUNT         PIC 9(01) COMP VALUE ZERO.
011500     05  WS-FSM-DIGIT-COUNT          PIC 9(01) COMP VALUE ZERO.
011600     05  WS-FSM-CHAR-SUB             PIC 9(01) COMP VALUE ZERO.
011700     05  WS-FSM-THIS-CHAR            PIC X(01).
011750     05  FILLER                      PIC X(04).
011800*
011900 01  WS-LISTING-LINES.
012000     05  WS-TITLE-LINE.
012100         10  FILLER              PIC X(30) VALUE SPACES.
012200         10  FILLER              PIC X(38) VALUE
012300             'RELATORIO DE CARGA - CADASTRO CURSO'.
012400         10  FILLER              PIC X(64) VALUE SPACES.
012500     05  WS-TOTALS-LINE-1.
012600         10  FILLER              PIC X(20) VALUE
012700             'CURSOS LIDOS ......'.
012800         10  WS-TOT-READ-ED      PIC ZZZZ9.
012900         10  FILLER              PIC X(107) VALUE SPACES.
013000     05  WS-TOTALS-LINE-2.
013100         10  FILLER              PIC X(20) VALUE
013200             'CURSOS ACEITOS ....'.
013300         10  WS-TOT-ACC-ED       PIC ZZZZ9.
013400         10  FILLER              PIC X(107) VALUE SPACES.
013500     05  WS-TOTALS-LINE-3.
013600         10  FILLER              PIC X(20) VALUE
013700             'CURSOS REJEITADOS .'.
013800         10  WS-TOT-REJ-ED       PIC ZZZZ9.
013900         10  FILLER              PIC X(107) VALUE SPACES.
014000     05  WS-TOTALS-LINE-4.
014100         10  FILLER              PIC X(20) VALUE
014200             'CURSOS DUPLICADOS .'.
014300         10  WS-TOT-DUP-ED       PIC ZZZZ9.
014400         10  FILLER              PIC X(107) VALUE SPACES.
014500*
014600 PROCEDURE DIVISION.
014700*
014800 0100-OPEN-FILES.
014900     OPEN INPUT COURSES-IN
015000     IF STATUS-CRSIN NOT = '00'
015100         DISPLAY 'CRSLOAD - ERRO ABERTURA COURSES-IN' STATUS-CRSIN
015200         STOP RUN
015300     END-IF
015400     OPEN OUTPUT COURSES-OUT
015500     OPEN OUTPUT LISTING
015510     OPEN OUTPUT LOAD-TOTALS-OUT.
015600*
015700 0200-READ-COURSE.
015800     READ COURSES-IN
015900         AT END
016000             MOVE 'Y' TO WS-EOF-SWITCH
016100             GO TO 0600-SORT-DONE
016200     END-READ
016300     ADD 1 TO WS-READ-COUNT
016400     MOVE COURSES-IN-RECORD TO CRS-RECORD-AREA
016500     SET WS-COURSE-VALID TO TRUE
016600     PERFORM 0300-VALIDATE-COURSE THRU 0300-VALIDATE-COURSE-EXIT
016700     IF WS-COURSE-INVALID
016800         ADD 1 TO WS-REJECT-COUNT
016900         GO TO 0200-READ-COURSE
017000     END-IF
017100     PERFORM 0400-CHECK-DUPLICATE THRU 0400-CHECK-DUPLICATE-EXIT
017200     IF WS-COURSE-DUPLICATE
017300         ADD 1 TO WS-DUP-COUNT
017400         GO TO 0200-READ-COURSE
017500     END-IF
017600     PERFORM 0500-INSERT-SORTED THRU 0500-INSERT-SORTED-EXIT
017700     ADD 1 TO WS-ACCEPT-COUNT
017800     GO TO 0200-READ-COURSE.
017900*
018000*    0300-VALIDATE-COURSE - VALIDACAO DE CAMPO A CAMPO DO CURSO,
018100*    CONFORME REGRA "COURSE FIELD VALIDATION" DA MATRICULA.
018200*
018300 0300-VALIDATE-COURSE.
018400     PERFORM 0350-EDIT-COURSE-NAME THRU 0350-EDIT-COURSE-NAME-EXIT
018500     IF WS-COURSE-INVALID
018600         GO TO 0300-VALIDATE-COURSE-EXIT
018700     END-IF
018800     IF CRS-TITLE = SPACES
018900         SET WS-COURSE-INVALID TO TRUE
019000         GO TO 0300-VALIDATE-COURSE-EXIT
019100     END-IF
019200     IF CRS-SECTION-NUM NOT NUMERIC
019300         SET WS-COURSE-INVALID TO TRUE
019400         GO TO 0300-VALIDATE-COURSE-EXIT
019500     END-IF
019600     IF CRS-CREDITS < CRS-CREDITS-MIN OR
019700        CRS-CREDITS > CRS-CREDITS-MAX
019800         SET WS-COURSE-INVALID TO TRUE
019900         GO TO 0300-VALIDATE-COURSE-EXIT
020000     END-IF
020100     IF CRS-ENROLL-CAP < CRS-ENROLL-CAP-MIN OR
020200        CRS-ENROLL-CAP > CRS-ENROLL-CAP-MAX
020300         SET WS-COURSE-INVALID TO TRUE
020400         GO TO 0300-VALIDATE-COURSE-EXIT
020500     END-IF
020600     PERFORM 0360-EDIT-MEETING-DAYS
020700         THRU 0360-EDIT-MEETING-DAYS-EXIT
020800     IF WS-COURSE-INVALID
020900         GO TO 0300-VALIDATE-COURSE-EXIT
021000     END-IF
021100     PERFORM 0370-EDIT-MEETING-TIMES
021200         THRU 0370-EDIT-MEETING-TIMES-EXIT.
021300 0300-VALIDATE-COURSE-EXIT.
021400     EXIT.
021500*
021600*    0350-EDIT-COURSE-NAME - MAQUINA DE ESTADOS DO CODIGO DO
021700*    CURSO.  ESTADOS: INICIAL, LETRA, NUMERO, SUFIXO.
021800*    FORMATO VALIDO:  1 A 4 LETRAS, 3 DIGITOS, SUFIXO OPCIONAL
021900*    DE 1 LETRA (EX. CSC216).
022000*
022100 0350-EDIT-COURSE-NAME.
022200     SET WS-FSM-INITIAL TO TRUE
022300     MOVE ZERO TO WS-FSM-LETTER-COUNT WS-FSM-DIGIT-COUNT
022400     MOVE ZERO TO WS-FSM-CHAR-SUB
022500     SET WS-COURSE-VALID TO TRUE.
022600*
022700 0351-SCAN-CHAR.
022800     ADD 1 TO WS-FSM-CHAR-SUB
022900     IF WS-FSM-CHAR-SUB > 8
023000         GO TO 0355-CHECK-FINAL-STATE
023100     END-IF
023200     MOVE CRS-NAME-CHARS (WS-FSM-CHAR-SUB) TO WS-FSM-THIS-CHAR
023300     IF WS-FSM-THIS-CHAR = SPACE
023400         GO TO 0355-CHECK-FINAL-STATE
023500     END-IF
023600     IF WS-FSM-INITIAL
023700         PERFORM 0352-STATE-INITIAL THRU 0352-STATE-INITIAL-EXIT
023800     ELSE
023900         IF WS-FSM-LETTER
024000             PERFORM 0353-STATE-LETTER THRU 0353-STATE-LETTER-EXIT
024100         ELSE
024200             IF WS-FSM-NUMBER
024300                 PERFORM 0354-STATE-NUMBER
024400                     THRU 0354-STATE-NUMBER-EXIT
024500             ELSE
024600                 SET WS-FSM-ERROR TO TRUE
024700             END-IF
024800         END-IF
024900     END-IF
025000     IF WS-FSM-ERROR
025100         SET WS-COURSE-INVALID TO TRUE
025200         GO TO 0350-EDIT-COURSE-NAME-EXIT
025300     END-IF
025400     GO TO 0351-SCAN-CHAR.
025500*
025600 0352-STATE-INITIAL.
025700     IF WS-FSM-THIS-CHAR IS ALPHABETIC
025800         SET WS-FSM-LETTER TO TRUE
025900         MOVE 1 TO WS-FSM-LETTER-COUNT
026000     ELSE
026100         SET WS-FSM-ERROR TO TRUE
026200     END-IF.
026300 0352-STATE-INITIAL-EXIT.
026400     EXIT.
026500*
026600 0353-STATE-LETTER.
026700     IF WS-FSM-THIS-CHAR IS ALPHABETIC
026800         ADD 1 TO WS-FSM-LETTER-COUNT
026900         IF WS-FSM-LETTER-COUNT > 4
027000             SET WS-FSM-ERROR TO TRUE
027100         END-IF
027200     ELSE
027300         IF WS-FSM-THIS-CHAR IS NUMERIC
027400             SET WS-FSM-NUMBER TO TRUE
027500             MOVE 1 TO WS-FSM-DIGIT-COUNT
027600         ELSE
027700             SET WS-FSM-ERROR TO TRUE
027800         END-IF
027900     END-IF.
028000 0353-STATE-LETTER-EXIT.
028100     EXIT.
028200*
028300 0354-STATE-NUMBER.
028400     IF WS-FSM-THIS-CHAR IS NUMERIC
028500         IF WS-FSM-DIGIT-COUNT = 3
028600             SET WS-FSM-ERROR TO TRUE
028700         ELSE
028800             ADD 1 TO WS-FSM-DIGIT-COUNT
028900         END-IF
029000     ELSE
029100         IF WS-FSM-THIS-CHAR IS ALPHABETIC AND
029200            WS-FSM-DIGIT-COUNT = 3
029300             SET WS-FSM-SUFFIX TO TRUE
029400         ELSE
029500             SET WS-FSM-ERROR TO TRUE
029600         END-IF
029700     END-IF.
029800 0354-STATE-NUMBER-EXIT.
029900     EXIT.
030000*
030100 0355-CHECK-FINAL-STATE.
030200     IF WS-FSM-DIGIT-COUNT NOT = 3
030300         SET WS-COURSE-INVALID TO TRUE
030400         GO TO 0350-EDIT-COURSE-NAME-EXIT
030500     END-IF
030600     IF WS-FSM-INITIAL
030700         SET WS-COURSE-INVALID TO TRUE
030800     END-IF.
030900 0350-EDIT-COURSE-NAME-EXIT.
031000     EXIT.
031100*
031200*    0360-EDIT-MEETING-DAYS - "A" SOZINHO (ARRANJADO) OU 1 A 5
031300*    LETRAS DE M-T-W-H-F SEM REPETICAO.
031400*
031500 0360-EDIT-MEETING-DAYS.
031600     IF CRS-DAYS-ARRANGED
031700         GO TO 0360-EDIT-MEETING-DAYS-EXIT
031800     END-IF
031900     IF CRS-MEETING-DAYS = SPACES
032000         SET WS-COURSE-INVALID TO TRUE
032100         GO TO 0360-EDIT-MEETING-DAYS-EXIT
032200     END-IF
032300     PERFORM 0362-CHECK-DAY-LETTERS
032400         THRU 0362-CHECK-DAY-LETTERS-EXIT
032500     PERFORM 0364-CHECK-DAY-REPEATS
032600         THRU 0364-CHECK-DAY-REPEATS-EXIT.
032700 0360-EDIT-MEETING-DAYS-EXIT.
032800     EXIT.
032900*
033000 0362-CHECK-DAY-LETTERS.
033100     MOVE ZERO TO WS-SUB.
033200 0362-NEXT-LETTER.
033300     ADD 1 TO WS-SUB
033400     IF WS-SUB > 5
033500         GO TO 0362-CHECK-DAY-LETTERS-EXIT
033600     END-IF
033700     IF CRS-MEETING-DAYS-CHARS (WS-SUB) = SPACE
033800         GO TO 0362-NEXT-LETTER
033900     END-IF
034000     IF CRS-MEETING-DAYS-CHARS (WS-SUB) = 'M' OR 'T' OR 'W'
034100        OR 'H' OR 'F'
034200         GO TO 0362-NEXT-LETTER
034300     END-IF
034400     SET WS-COURSE-INVALID TO TRUE.
034500 0362-CHECK-DAY-LETTERS-EXIT.
034600     EXIT.
034700*
034800 0364-CHECK-DAY-REPEATS.
034900     MOVE ZERO TO WS-SUB.
035000 0364-NEXT-DAY.
035100     ADD 1 TO WS-SUB
035200     IF WS-SUB > 4
035300         GO TO 0364-CHECK-DAY-REPEATS-EXIT
035400     END-IF
035500     IF CRS-MEETING-DAYS-CHARS (WS-SUB) NOT = SPACE
035600         PERFORM 0366-CHECK-ONE-REPEAT
035700             THRU 0366-CHECK-ONE-REPEAT-EXIT
035800     END-IF
035900     GO TO 0364-NEXT-DAY.
036000 0364-CHECK-DAY-REPEATS-EXIT.
036100     EXIT.
036200*
036300 0366-CHECK-ONE-REPEAT.
036400     MOVE WS-SUB TO WS-FSM-CHAR-SUB.
036500 0366-NEXT-COMPARE.
036600     ADD 1 TO WS-FSM-CHAR-SUB
036700     IF WS-FSM-CHAR-SUB > 5
036800         GO TO 0366-CHECK-ONE-REPEAT-EXIT
036900     END-IF
037000     IF CRS-MEETING-DAYS-CHARS (WS-SUB) =
037100        CRS-MEETING-DAYS-CHARS (WS-FSM-CHAR-SUB)
037200         SET WS-COURSE-INVALID TO TRUE
037300     END-IF
037400     GO TO 0366-NEXT-COMPARE.
037500 0366-CHECK-ONE-REPEAT-EXIT.
037600     EXIT.
037700*
037800*    0370-EDIT-MEETING-TIMES - ARRANJADO EXIGE 0000/0000;
037900*    CASO CONTRARIO HH/MM DENTRO DA FAIXA E INICIO <= FIM.
038000*
038100 0370-EDIT-MEETING-TIMES.
038200     IF CRS-DAYS-ARRANGED
038300         IF CRS-START-TIME NOT = ZERO OR CRS-END-TIME NOT = ZERO
038400             SET WS-COURSE-INVALID TO TRUE
038500         END-IF
038600         GO TO 0370-EDIT-MEETING-TIMES-EXIT
038700     END-IF
038800     IF CRS-START-HH > 23 OR CRS-START-MM > 59
038900         SET WS-COURSE-INVALID TO TRUE
039000         GO TO 0370-EDIT-MEETING-TIMES-EXIT
039100     END-IF
039200     IF CRS-END-HH > 23 OR CRS-END-MM > 59
039300         SET WS-COURSE-INVALID TO TRUE
039400         GO TO 0370-EDIT-MEETING-TIMES-EXIT
039500     END-IF
039600     IF CRS-START-TIME > CRS-END-TIME
039700         SET WS-COURSE-INVALID TO TRUE
039800     END-IF.
039900 0370-EDIT-MEETING-TIMES-EXIT.
040000     EXIT.
040100*
040200*    0400-CHECK-DUPLICATE - MESMO NOME + SECAO JA ACEITO.
040300*
040400 0400-CHECK-DUPLICATE.
040500     MOVE 'N' TO WS-DUP-SWITCH
040600     IF CRS-TABLE-COUNT = ZERO
040700         GO TO 0400-CHECK-DUPLICATE-EXIT
040800     END-IF
040900     MOVE ZERO TO WS-SUB.
041000 0400-NEXT-ENTRY.
041100     ADD 1 TO WS-SUB
041200     IF WS-SUB > CRS-TABLE-COUNT
041300         GO TO 0400-CHECK-DUPLICATE-EXIT
041400     END-IF
041500     IF CRS-TBL-NAME (WS-SUB) = CRS-NAME AND
041600        CRS-TBL-SECTION (WS-SUB) = CRS-SECTION
041700         MOVE 'Y' TO WS-DUP-SWITCH
041800     END-IF
041900     GO TO 0400-NEXT-ENTRY.
042000 0400-CHECK-DUPLICATE-EXIT.
042100     EXIT.
042200*
042300*    0500-INSERT-SORTED - INSERE EM ORDEM ASCENDENTE POR
042400*    NOME+SECAO, ABRINDO ESPACO NA TABELA (INSERT-SORT).
042500*
042600 0500-INSERT-SORTED.
042700     MOVE 1 TO WS-INSERT-POINT
042800     MOVE ZERO TO WS-SUB.
042900 0510-FIND-POINT.
043000     ADD 1 TO WS-SUB
043100     IF WS-SUB > CRS-TABLE-COUNT
043200         GO TO 0520-OPEN-SPACE
043300     END-IF
043400     IF CRS-TBL-NAME (WS-SUB) < CRS-NAME
043500         MOVE WS-SUB TO WS-INSERT-POINT
043600         ADD 1 TO WS-INSERT-POINT
043700     ELSE
043800         IF CRS-TBL-NAME (WS-SUB) = CRS-NAME AND
043900            CRS-TBL-SECTION (WS-SUB) < CRS-SECTION
044000             MOVE WS-SUB TO WS-INSERT-POINT
044100             ADD 1 TO WS-INSERT-POINT
044200         END-IF
044300     END-IF
044400     GO TO 0510-FIND-POINT.
044500 0520-OPEN-SPACE.
044600     MOVE CRS-TABLE-COUNT TO WS-SUB.
044700 0530-SHIFT-DOWN.
044800     IF WS-SUB < WS-INSERT-POINT
044900         GO TO 0540-STORE-ENTRY
045000     END-IF
045100     MOVE CRS-TBL-RECORD (WS-SUB) TO CRS-TBL-RECORD (WS-SUB + 1)
045200     SUBTRACT 1 FROM WS-SUB
045300     GO TO 0530-SHIFT-DOWN.
045400 0540-STORE-ENTRY.
045500     MOVE CRS-RECORD-AREA TO CRS-TBL-RECORD (WS-INSERT-POINT)
045600     ADD 1 TO CRS-TABLE-COUNT.
045700 0500-INSERT-SORTED-EXIT.
045800     EXIT.
045900*
046000*    0600-SORT-DONE - CARGA TERMINADA, GRAVA CATALOGO E RELATORIO.
046100*
046200 0600-SORT-DONE.
046300     PERFORM 0700-WRITE-CATALOG THRU 0700-WRITE-CATALOG-EXIT
046400     PERFORM 0800-PRINT-TOTALS THRU 0800-PRINT-TOTALS-EXIT
046500     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT
046600     STOP RUN.
046700*
046800 0700-WRITE-CATALOG.
046900     MOVE ZERO TO WS-SUB.
047000 0710-WRITE-NEXT.
047100     ADD 1 TO WS-SUB
047200     IF WS-SUB > CRS-TABLE-COUNT
047300         GO TO 0700-WRITE-CATALOG-EXIT
047400     END-IF
047500     MOVE CRS-TBL-RECORD (WS-SUB) TO COURSES-OUT-RECORD
047600     WRITE COURSES-OUT-RECORD
047700     GO TO 0710-WRITE-NEXT.
047800 0700-WRITE-CATALOG-EXIT.
047900     EXIT.
048000*
048100 0800-PRINT-TOTALS.
048200     WRITE LISTING-RECORD FROM WS-TITLE-LINE AFTER TOP-OF-FORM
048300     MOVE WS-READ-COUNT TO WS-TOT-READ-ED
048400     WRITE LISTING-RECORD FROM WS-TOTALS-LINE-1 AFTER 3
048500     MOVE WS-ACCEPT-COUNT TO WS-TOT-ACC-ED
048600     WRITE LISTING-RECORD FROM WS-TOTALS-LINE-2 AFTER 1
048700     MOVE WS-REJECT-COUNT TO WS-TOT-REJ-ED
048800     WRITE LISTING-RECORD FROM WS-TOTALS-LINE-3 AFTER 1
048900     MOVE WS-DUP-COUNT TO WS-TOT-DUP-ED
049000     WRITE LISTING-RECORD FROM WS-TOTALS-LINE-4 AFTER 1
049010     PERFORM 0850-WRITE-LOAD-TOTALS
049020        THRU 0850-WRITE-LOAD-TOTALS-EXIT.
049100 0800-PRINT-TOTALS-EXIT.
049200     EXIT.
049300*
049310*    WK0201 - GRAVA UM REGISTRO DE TOTAIS DE CARGA REPASSADO
049320*    AO REGPROC, PARA CONSTAR NOS TOTAIS FINAIS DO RELATORIO.
049330*
049340 0850-WRITE-LOAD-TOTALS.
049350     MOVE SPACES TO WRK-RESULT-RECORD
049360     SET WRK-TYPE-LOAD-TOTALS TO TRUE
049370     MOVE 'CRSLOAD ' TO WRK-LOAD-PROGRAM
049380     MOVE WS-READ-COUNT TO WRK-LOAD-READ-COUNT
049390     MOVE WS-ACCEPT-COUNT TO WRK-LOAD-ACCEPT-COUNT
049400     MOVE WS-REJECT-COUNT TO WRK-LOAD-REJECT-COUNT
049410     WRITE LOAD-TOTALS-OUT-RECORD FROM WRK-RESULT-RECORD.
049420 0850-WRITE-LOAD-TOTALS-EXIT.
049430     EXIT.
049440*
049450 0900-CLOSE-FILES.
049500     CLOSE COURSES-IN
049600     CLOSE COURSES-OUT
049700     CLOSE LISTING
049710     CLOSE LOAD-TOTALS-OUT.
049800 0900-CLOSE-FILES-EXIT.
049900     EXIT.
