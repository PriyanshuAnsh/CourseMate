000100******************************************************************
000200*    SISTEMAS DE COMPUTACAO LTDA
000300*    PROGRAMA    : RPTGEN
000400*    ANALISTA    : J. LIMA
000500*    PROGRAMADOR : J. LIMA
000600*    FINALIDADE  : EMISSAO DO RELATORIO DE MATRICULA - LE O
000700*                  ARQUIVO DE TRABALHO GRAVADO PELO REGPROC E
000800*                  IMPRIME DETALHE POR PEDIDO, RESUMO POR CURSO
000900*                  E TOTAIS GERAIS/DE CARGA.
001000*    DATA        : 20/08/2000
001100*    VRS    DATA        PROGR.  DESCRICAO                TAG
001200*    1.0    20/08/2000  JLIMA   IMPLANTACAO - RELATORIO
001300*                                DE MATRICULA             RP0001
001400*    1.1    07/02/2001  JLIMA   INCLUIDO RESUMO POR
001500*                                CURSO NA MESMA PASSADA    RP0025
001600*    1.2    14/06/2004  FNUNES  INCLUIDO BLOCO DE TOTAIS
001700*                                DE CARGA (CRSLOAD/STULOAD
001800*                                /FACLOAD) NO RODAPE        RP0060
001900******************************************************************
002000*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. RPTGEN.
002300 AUTHOR. J. LIMA.
002400 INSTALLATION. SISTEMAS DE COMPUTACAO LTDA.
002500 DATE-WRITTEN. 20/08/2000.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - SISTEMAS DE COMPUTACAO LTDA.
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    ARQUIVO DE TRABALHO GRAVADO PELO REGPROC.
003800     SELECT WORK-RESULT-IN ASSIGN TO WORKOUT
003900         FILE STATUS IS STATUS-WORKIN.
004000*    RELATORIO IMPRESSO FINAL.
004100     SELECT REG-REPORT ASSIGN TO REGRPT
004200         FILE STATUS IS STATUS-REPORT.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  WORK-RESULT-IN
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD.
004900 01  WORK-RESULT-IN-RECORD             PIC X(91).
005000*
005100 FD  REG-REPORT
005200     LABEL RECORDS ARE OMITTED.
005300 01  REG-REPORT-LINE                   PIC X(132).
005400*
005500 WORKING-STORAGE SECTION.
005600 COPY WRKCPY.
005700*
005800 01  WS-FILE-STATUSES.
005900     05  STATUS-WORKIN                PIC X(02) VALUE SPACES.
006000     05  STATUS-REPORT                PIC X(02) VALUE SPACES.
006100     05  FILLER                      PIC X(10) VALUE SPACES.
006200*
006300*    CONTROLES DE PAGINACAO E LINHA - HABITO DA CASA (VER
006400*    RELCURSO.COB/RELNOT2.COB).
006500 01  WS-PRINT-CONTROLS.
006600     05  WS-LINE-COUNT                PIC 9(02) COMP VALUE ZERO.
006700     05  WS-LINE-COUNT-MAX            PIC 9(02) COMP VALUE 50.
006800     05  WS-PAGE-COUNT                PIC 9(05) COMP VALUE ZERO.
006900     05  WS-PAGE-COUNT-ED             PIC ZZ.ZZ9.
007000     05  FILLER                      PIC X(05) VALUE SPACES.
007100*
007200 01  WS-EOF-SWITCHES.
007300     05  WS-EOF-WORK                  PIC X(01) VALUE 'N'.
007400         88  WS-END-OF-WORK              VALUE 'Y'.
007500     05  FILLER                      PIC X(05) VALUE SPACES.
007600*
007700*    ACUMULADORES DA LINHA DE TOTAIS DE CARGA - REDEFINE O
007800*    ANO/MES DE PROCESSAMENTO PARA USO FUTURO EM RODAPE COM
007900*    DATA (RESERVADO - NAO USADO NESTA VERSAO).
008000 01  WS-RUN-DATE-AREA.
008100     05  WS-RUN-DATE                  PIC 9(08) VALUE ZERO.
008200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008300         10  WS-RUN-YEAR                PIC 9(04).
008400         10  WS-RUN-MONTH               PIC 9(02).
008500         10  WS-RUN-DAY                 PIC 9(02).
008600     05  FILLER                      PIC X(04) VALUE SPACES.
008700*
008800*    LINHAS DE IMPRESSAO NO ESTILO DA CASA (CAB.../DETAIL...
008900*    - VER RELCURSO.COB, RELNOT2.COB) ADAPTADAS AO LAYOUT DO
009000*    RELATORIO DE MATRICULA.
009100 01  RPT-HEADING-1.
009200     05  FILLER                      PIC X(10) VALUE
009300         'UNIVERSID.'.
009400     05  FILLER                      PIC X(30) VALUE
009500         'RELATORIO DE MATRICULA'.
009600     05  FILLER                      PIC X(67) VALUE SPACES.
009700     05  FILLER                      PIC X(04) VALUE 'PAG.'.
009800     05  RPT-H1-PAGE                 PIC ZZ.ZZ9.
009900     05  FILLER                      PIC X(15) VALUE SPACES.
010000*
010100 01  RPT-HEADING-2.
010200     05  FILLER                      PIC X(11) VALUE
010300         'ALUNO'.
010400     05  FILLER                      PIC X(35) VALUE SPACES.
010500     05  FILLER                      PIC X(09) VALUE 'CURSO/TUR'.
010600     05  FILLER                      PIC X(03) VALUE 'ACA'.
010700     05  FILLER                      PIC X(10) VALUE 'RESULTADO'.
010800     05  FILLER                      PIC X(20) VALUE 'MOTIVO'.
010900     05  FILLER                      PIC X(44) VALUE SPACES.
011000*
011100 01  RPT-DETAIL-LINE.
011200     05  RPT-DTL-STUDENT-ID           PIC X(10).
011300     05  FILLER                      PIC X(01) VALUE SPACES.
011400     05  RPT-DTL-STUDENT-NAME         PIC X(30).
011500     05  FILLER                      PIC X(01) VALUE SPACES.
011600     05  RPT-DTL-COURSE-NAME          PIC X(08).
011700     05  FILLER                      PIC X(01) VALUE '/'.
011800     05  RPT-DTL-SECTION              PIC X(03).
011900     05  FILLER                      PIC X(01) VALUE SPACES.
012000     05  RPT-DTL-ACTION               PIC X(01).
012100     05  FILLER                      PIC X(01) VALUE SPACES.
012200     05  RPT-DTL-RESULT               PIC X(10).
012300     05  FILLER                      PIC X(01) VALUE SPACES.
012400     05  RPT-DTL-REASON               PIC X(20).
012500     05  FILLER                      PIC X(44) VALUE SPACES.
012600*
012700 01  RPT-SUMMARY-HEADING.
012800     05  FILLER                      PIC X(20) VALUE SPACES.
012900     05  FILLER                      PIC X(30) VALUE
013000         'RESUMO POR CURSO'.
013100     05  FILLER                      PIC X(82) VALUE SPACES.
013200*
013300 01  RPT-SUMMARY-LINE.
013400     05  RPT-SUM-COURSE-NAME          PIC X(08).
013500     05  FILLER                      PIC X(01) VALUE '/'.
013600     05  RPT-SUM-SECTION              PIC X(03).
013700     05  FILLER                      PIC X(01) VALUE SPACES.
013800     05  RPT-SUM-TITLE                PIC X(30).
013900     05  FILLER                      PIC X(01) VALUE SPACES.
014000     05  RPT-SUM-ENROLLED-ED          PIC ZZ9.
014100     05  FILLER                      PIC X(01) VALUE '/'.
014200     05  RPT-SUM-OPEN-SEATS-ED         PIC ZZ9.
014300     05  FILLER                      PIC X(08) VALUE ' FILA:'.
014400     05  RPT-SUM-WAITLIST-ED          PIC ZZ9.
014500     05  FILLER                      PIC X(70) VALUE SPACES.
014600*
014700 01  RPT-TOTALS-LINE.
014800     05  FILLER                      PIC X(20) VALUE
014900         'PEDIDOS PROCESSADOS:'.
015000     05  RPT-TOT-REQUESTS-ED          PIC ZZ.ZZ9.
015100     05  FILLER                      PIC X(12) VALUE
015200         ' MATRICULAS:'.
015300     05  RPT-TOT-ENROLLED-ED          PIC ZZ.ZZ9.
015400     05  FILLER                      PIC X(06) VALUE ' FILA:'.
015500     05  RPT-TOT-WAITLISTED-ED        PIC ZZ.ZZ9.
015600     05  FILLER                      PIC X(11) VALUE ' CANCELAD:'.
015700     05  RPT-TOT-DROPPED-ED           PIC ZZ.ZZ9.
015800     05  FILLER                      PIC X(12) VALUE
015900         ' REJEITADOS:'.
016000     05  RPT-TOT-REJECTED-ED          PIC ZZ.ZZ9.
016100     05  FILLER                      PIC X(41) VALUE SPACES.
016200*
016300 01  RPT-LOAD-TOTALS-LINE.
016400     05  FILLER                      PIC X(11) VALUE 'CARGA ..'.
016500     05  RPT-LOAD-PROGRAM             PIC X(08).
016600     05  FILLER                      PIC X(06) VALUE ' LIDO:'.
016700     05  RPT-LOAD-READ-ED             PIC ZZ.ZZ9.
016800     05  FILLER                      PIC X(08) VALUE ' ACEITO:'.
016900     05  RPT-LOAD-ACCEPT-ED           PIC ZZ.ZZ9.
017000     05  FILLER                      PIC X(09) VALUE ' REJEIT.:'.
017100     05  RPT-LOAD-REJECT-ED           PIC ZZ.ZZ9.
017200     05  FILLER                      PIC X(72) VALUE SPACES.
017300*
017400 01  WS-SUMMARY-HEADING-SWITCH        PIC X(01) VALUE 'N'.
017500     88  WS-SUMMARY-HEADING-DONE      VALUE 'Y'.
017600*
017700 PROCEDURE DIVISION.
017800     PERFORM 0100-OPEN-FILES THRU 0100-OPEN-FILES-EXIT
017900     PERFORM 0200-PRINT-HEADING THRU 0200-PRINT-HEADING-EXIT
018000     PERFORM 0050-MAIN-LOOP THRU 0050-MAIN-LOOP-EXIT
018100     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT
018200     STOP RUN.
018300*
018400*    LACO PRINCIPAL - UM REGISTRO DE TRABALHO POR VEZ, DESVIANDO
018500*    PELO TIPO (WRK-REC-TYPE) PARA A ROTINA DE IMPRESSAO CERTA.
018600 0050-MAIN-LOOP.
018700     PERFORM 0300-READ-WORK THRU 0300-READ-WORK-EXIT
018800     IF WS-END-OF-WORK
018900         GO TO 0050-MAIN-LOOP-EXIT
019000     END-IF
019100     IF WRK-TYPE-DETAIL
019200         PERFORM 0400-PRINT-DETAIL THRU 0400-PRINT-DETAIL-EXIT
019300         GO TO 0050-MAIN-LOOP
019400     END-IF
019500     IF WRK-TYPE-SUMMARY
019600         PERFORM 0500-PRINT-COURSE-SUMMARY THRU
019700             0500-PRINT-COURSE-SUMMARY-EXIT
019800         GO TO 0050-MAIN-LOOP
019900     END-IF
020000     PERFORM 0600-PRINT-TOTALS THRU 0600-PRINT-TOTALS-EXIT
020100     GO TO 0050-MAIN-LOOP.
020200 0050-MAIN-LOOP-EXIT.
020300     EXIT.
020400*
020500 0100-OPEN-FILES.
020600     OPEN INPUT WORK-RESULT-IN
020700     OPEN OUTPUT REG-REPORT.
020800 0100-OPEN-FILES-EXIT.
020900     EXIT.
021000*
021100*    CABECALHO DO RELATORIO (RELCURSO.COB/RELNOT2.COB) - UMA
021200*    NOVA PAGINA A CADA CHAMADA, LINHA ZERADA.
021300 0200-PRINT-HEADING.
021400     ADD 1 TO WS-PAGE-COUNT
021500     MOVE WS-PAGE-COUNT TO RPT-H1-PAGE
021600     WRITE REG-REPORT-LINE FROM RPT-HEADING-1 AFTER PAGE
021700     WRITE REG-REPORT-LINE FROM RPT-HEADING-2 AFTER 2
021800     MOVE ZERO TO WS-LINE-COUNT.
021900 0200-PRINT-HEADING-EXIT.
022000     EXIT.
022100*
022200 0210-CHECK-PAGE-BREAK.
022300     IF WS-LINE-COUNT >= WS-LINE-COUNT-MAX
022400         PERFORM 0200-PRINT-HEADING THRU 0200-PRINT-HEADING-EXIT
022500     END-IF.
022600 0210-CHECK-PAGE-BREAK-EXIT.
022700     EXIT.
022800*
022900 0300-READ-WORK.
023000     READ WORK-RESULT-IN INTO WRK-RESULT-RECORD
023100         AT END MOVE 'Y' TO WS-EOF-WORK
023200     END-READ.
023300 0300-READ-WORK-EXIT.
023400     EXIT.
023500*
023600*    UMA LINHA DE DETALHE POR PEDIDO DE MATRICULA PROCESSADO.
023700 0400-PRINT-DETAIL.
023800     PERFORM 0210-CHECK-PAGE-BREAK THRU 0210-CHECK-PAGE-BREAK-EXIT
023900     MOVE SPACES TO RPT-DETAIL-LINE
024000     MOVE WRK-DTL-STUDENT-ID TO RPT-DTL-STUDENT-ID
024100     MOVE WRK-DTL-STUDENT-NAME TO RPT-DTL-STUDENT-NAME
024200     MOVE WRK-DTL-COURSE-NAME TO RPT-DTL-COURSE-NAME
024300     MOVE WRK-DTL-SECTION TO RPT-DTL-SECTION
024400     MOVE WRK-DTL-ACTION TO RPT-DTL-ACTION
024500     MOVE WRK-DTL-RESULT TO RPT-DTL-RESULT
024600     MOVE WRK-DTL-REASON TO RPT-DTL-REASON
024700     WRITE REG-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1
024800     ADD 1 TO WS-LINE-COUNT.
024900 0400-PRINT-DETAIL-EXIT.
025000     EXIT.
025100*
025200*    RESUMO POR CURSO (UM POR TURMA CARREGADA) - TITULO DO
025300*    BLOCO SO SAI UMA VEZ, NA PRIMEIRA LINHA DE RESUMO LIDA.
025400 0500-PRINT-COURSE-SUMMARY.
025500     PERFORM 0210-CHECK-PAGE-BREAK THRU 0210-CHECK-PAGE-BREAK-EXIT
025600     IF NOT WS-SUMMARY-HEADING-DONE
025700         WRITE REG-REPORT-LINE FROM RPT-SUMMARY-HEADING AFTER 2
025800         ADD 1 TO WS-LINE-COUNT
025900         SET WS-SUMMARY-HEADING-DONE TO TRUE
026000     END-IF
026100     MOVE SPACES TO RPT-SUMMARY-LINE
026200     MOVE WRK-SUM-COURSE-NAME TO RPT-SUM-COURSE-NAME
026300     MOVE WRK-SUM-SECTION TO RPT-SUM-SECTION
026400     MOVE WRK-SUM-TITLE TO RPT-SUM-TITLE
026500     MOVE WRK-SUM-ENROLLED-COUNT TO RPT-SUM-ENROLLED-ED
026600     MOVE WRK-SUM-OPEN-SEATS TO RPT-SUM-OPEN-SEATS-ED
026700     MOVE WRK-SUM-WAITLIST-COUNT TO RPT-SUM-WAITLIST-ED
026800     WRITE REG-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 1
026900     ADD 1 TO WS-LINE-COUNT.
027000 0500-PRINT-COURSE-SUMMARY-EXIT.
027100     EXIT.
027200*
027300*    BLOCO FINAL - TOTAIS GERAIS DO REGPROC SEGUIDOS DOS TRES
027400*    TOTAIS DE CARGA REPASSADOS (CRSLOAD/STULOAD/FACLOAD).
027500 0600-PRINT-TOTALS.
027600     PERFORM 0210-CHECK-PAGE-BREAK THRU 0210-CHECK-PAGE-BREAK-EXIT
027700     IF WRK-TYPE-TOTALS
027800         MOVE SPACES TO RPT-TOTALS-LINE
027900         MOVE WRK-TOT-REQUESTS TO RPT-TOT-REQUESTS-ED
028000         MOVE WRK-TOT-ENROLLED TO RPT-TOT-ENROLLED-ED
028100         MOVE WRK-TOT-WAITLISTED TO RPT-TOT-WAITLISTED-ED
028200         MOVE WRK-TOT-DROPPED TO RPT-TOT-DROPPED-ED
028300         MOVE WRK-TOT-REJECTED TO RPT-TOT-REJECTED-ED
028400         WRITE REG-REPORT-LINE FROM RPT-TOTALS-LINE AFTER 2
028500         ADD 1 TO WS-LINE-COUNT
028600         GO TO 0600-PRINT-TOTALS-EXIT
028700     END-IF
028800     MOVE SPACES TO RPT-LOAD-TOTALS-LINE
028900     MOVE WRK-LOAD-PROGRAM TO RPT-LOAD-PROGRAM   
029000     MOVE WRK-LOAD-READ-COUNT TO RPT-LOAD-READ-ED
029100     MOVE WRK-LOAD-ACCEPT-COUNT TO RPT-LOAD-ACCEPT-ED
029200     MOVE WRK-LOAD-REJECT-COUNT TO RPT-LOAD-REJECT-ED
029300     WRITE REG-REPORT-LINE FROM RPT-LOAD-TOTALS-LINE AFTER 1
029400     ADD 1 TO WS-LINE-COUNT.
029500 0600-PRINT-TOTALS-EXIT.
029600     EXIT.
029700*
029800 0900-CLOSE-FILES.
029900     CLOSE WORK-RESULT-IN
030000     CLOSE REG-REPORT.
030100 0900-CLOSE-FILES-EXIT.
030200     EXIT.
