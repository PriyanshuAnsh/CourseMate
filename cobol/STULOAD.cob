000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. STULOAD.
000400 AUTHOR. ENZO.
000500 INSTALLATION. SISTEMAS DE COMPUTACAO LTDA.
000600 DATE-WRITTEN. 15/03/1989.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - DEPARTAMENTO DE MATRICULA.
000900*
001000*    FINALIDADE : CARGA, VALIDACAO, CLASSIFICACAO E GRAVACAO DO
001100*                 DIRETORIO DE ALUNOS (STUDENT DIRECTORY) PARA O
001200*                 PROCESSAMENTO DE MATRICULA UNIVERSITARIA.
001300*
001400*    VRS    DATA        PROGR.  DESCRICAO                     TAG
001500*    1.0    15/03/1989  ENZO    IMPLANTACAO - CADASTRO ALUNO      AS0001  
001600*    1.1    04/05/1993  ENZO    VALIDACAO DE ENDERECO/FONE        AS0044  
001700*                       (CAMPOS DESCONTINUADOS EM 2000)
001800*    1.2    18/12/1998  JAMILE  AJUSTE CAMPO ANO PARA 4 DIG.      AS0102  
001900*                       (Y2K) - SEM IMPACTO, CADASTRO NAO
002000*                       GUARDA DATA DE NASCIMENTO.
002100*    1.3    20/08/2000  JK      CONVERTIDO P/ MATRICULA           AS0180  
002200*                       UNIVERSITARIA - LAYOUT REFEITO
002300*                       CONFORME STUDENT-RECORD.
002400*    1.4    22/03/2001  JK      ACRESC. VALIDACAO DE E-MAIL       AS0230  
002500*                       E SENHA NAO BRANCA.
002600*    1.5    30/09/2003  ENZO    ARQUIVO PASSA A SER LIDO EM       AS0310  
002700*                       LINHA SEQUENCIAL (SUBSTITUI INDEXADO).
002800*    1.6    14/06/2004  ENZO    RELATORIO DE TOTAIS E LISTA       AS0355  
002900*                       DE ALUNOS CADASTRADOS (3 COLUNAS).
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT STUDENTS-IN   ASSIGN TO STUDIN
003800             ORGANIZATION LINE SEQUENTIAL
003900             FILE STATUS STATUS-STUIN.
004000     SELECT STUDENTS-OUT  ASSIGN TO STUDOUT
004100             ORGANIZATION LINE SEQUENTIAL
004200             FILE STATUS STATUS-STUOUT.
004300     SELECT LISTING       ASSIGN TO STULIST
004400             ORGANIZATION LINE SEQUENTIAL
004500             FILE STATUS STATUS-LIST.
004510     SELECT LOAD-TOTALS-OUT ASSIGN TO STUTOT
004520             ORGANIZATION LINE SEQUENTIAL
004530             FILE STATUS STATUS-STUTOT.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  STUDENTS-IN
005000     LABEL RECORD STANDARD.
005100 01  STUDENTS-IN-RECORD          PIC X(102).
005200*
005300 FD  STUDENTS-OUT
005400     LABEL RECORD STANDARD.
005500 01  STUDENTS-OUT-RECORD         PIC X(102).
005600*
005700 FD  LISTING
005800     LABEL RECORD STANDARD.
005900 01  LISTING-RECORD              PIC X(132).
005950*
005960 FD  LOAD-TOTALS-OUT
005970     LABEL RECORD STANDARD.
005980 01  LOAD-TOTALS-OUT-RECORD      PIC X(91).
006000*
006100 WORKING-STORAGE SECTION.
006200 01  STATUS-STUIN                 PIC X(02) VALUE SPACES.
006300 01  STATUS-STUOUT                PIC X(02) VALUE SPACES.
006400 01  STATUS-LIST                  PIC X(02) VALUE SPACES.
006410 01  STATUS-STUTOT                PIC X(02) VALUE SPACES.
006500*
006600 COPY STUCPY.
006610*
006620 COPY WRKCPY.
006700*
006800*    TABELA DE ALUNOS ACEITOS EM MEMORIA, JA EM ORDEM
006900*    ASCENDENTE POR SOBRENOME+NOME+ID (INSERT-SORT NA CARGA).
007000*
007100 01  STU-TABLE-AREA.
007200     05  STU-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
007300     05  STU-TABLE OCCURS 500 TIMES
007400             INDEXED BY STU-IDX.
007500         10  STU-TBL-RECORD           PIC X(102).
007600         10  STU-TBL-RECORD-R REDEFINES STU-TBL-RECORD.
007700             15  STU-TBL-FIRST        PIC X(15).
007800             15  STU-TBL-LAST         PIC X(15).
007900             15  STU-TBL-ID           PIC X(10).
008000             15  FILLER               PIC X(62).
008100*
008200 01  WS-WORK-AREAS.
008300     05  WS-VALID-SWITCH               PIC X(01) VALUE 'Y'.
008400         88  WS-STUDENT-VALID          VALUE 'Y'.
008500         88  WS-STUDENT-INVALID        VALUE 'N'.
008600     05  WS-DUP-SWITCH                 PIC X(01) VALUE 'N'.
008700         88  WS-STUDENT-DUPLICATE      VALUE 'Y'.
008800     05  WS-INSERT-POINT               PIC 9(04) COMP VALUE ZERO.
008900     05  WS-SUB                        PIC 9(04) COMP VALUE ZERO.
009000     05  WS-AT-SUB                     PIC 9(02) COMP VALUE ZERO.
009100     05  WS-DOT-AFTER-AT               PIC X(01) VALUE 'N'.
009200         88  WS-EMAIL-HAS-DOT-AFTER-AT VALUE 'Y'.
009250     05  FILLER                        PIC X(04).
009300*
009400 01  WS-COUNTERS.
009500     05  WS-READ-COUNT                PIC 9(05) COMP VALUE ZERO.
009600     05  WS-ACCEPT-COUNT              PIC 9(05) COMP VALUE ZERO.
009700     05  WS-REJECT-COUNT              PIC 9(05) COMP VALUE ZERO.
009800     05  WS-DUP-COUNT                 PIC 9(05) COMP VALUE ZERO.
009850     05  FILLER                        PIC X(04).
009900*
010000 01  WS-LISTING-LINES.
010100     05  WS-TITLE-LINE.
010200         10  FILLER               PIC X(30) VALUE SPACES.
010300         10  FILLER               PIC X(38) VALUE
010400             'RELATORIO DE CARGA - CADASTRO ALUNO'.
010500         10  FILLER               PIC X(64) VALUE SPACES.
010600     05  WS-COL-HEADING.
010700         10  FILLER               PIC X(12) VALUE 'ID ALUNO'.
010800         10  FILLER               PIC X(17) VALUE 'PRIMEIRO NOME'.
010900         10  FILLER               PIC X(17) VALUE 'SOBRENOME'.
011000         10  FILLER               PIC X(86) VALUE SPACES.
011100     05  WS-STU-DETAIL.
011200         10  WS-DET-ID            PIC X(12).
011300         10  WS-DET-FIRST         PIC X(17).
011400         10  WS-DET-LAST          PIC X(17).
011500         10  FILLER               PIC X(86) VALUE SPACES.
011600     05  WS-TOTALS-LINE-1.
011700         10  FILLER               PIC X(20) VALUE
011800             'ALUNOS LIDOS ......'.
011900         10  WS-TOT-READ-ED       PIC ZZZZ9.
012000         10  FILLER               PIC X(107) VALUE SPACES.
012100     05  WS-TOTALS-LINE-2.
012200         10  FILLER               PIC X(20) VALUE
012300             'ALUNOS ACEITOS ....'.
012400         10  WS-TOT-ACC-ED        PIC ZZZZ9.
012500         10  FILLER               PIC X(107) VALUE SPACES.
012600     05  WS-TOTALS-LINE-3.
012700         10  FILLER               PIC X(20) VALUE
012800             'ALUNOS REJEITADOS .'.
012900         10  WS-TOT-REJ-ED        PIC ZZZZ9.
013000         10  FILLER               PIC X(107) VALUE SPACES.
013100     05  WS-TOTALS-LINE-4.
013200         10  FILLER               PIC X(20) VALUE
013300             'ALUNOS DUPLICADOS .'.
013400         10  WS-TOT-DUP-ED        PIC ZZZZ9.
013500         10  FILLER               PIC X(107) VALUE SPACES.
013600*
013700 PROCEDURE DIVISION.
013800*
013900 0100-OPEN-FILES.
014000     OPEN INPUT STUDENTS-IN
014100     IF STATUS-STUIN NOT = '00'
014200         DISPLAY 'STULOAD - ERRO ABERTURA STUDENTS-IN'
014300            STATUS-STUIN
014400         STOP RUN
014500     END-IF
014600     OPEN OUTPUT STUDENTS-OUT
014700     OPEN OUTPUT LISTING
014710     OPEN OUTPUT LOAD-TOTALS-OUT.
014800*
014900 0200-READ-STUDENT.
015000     READ STUDENTS-IN
015100         AT END
015200             GO TO 0600-LOAD-DONE
015300     END-READ
015400     ADD 1 TO WS-READ-COUNT
015500     MOVE STUDENTS-IN-RECORD TO STU-RECORD-AREA
015600     SET WS-STUDENT-VALID TO TRUE
015700     PERFORM 0300-VALIDATE-STUDENT THRU 0300-VALIDATE-STUDENT-EXIT
015800     IF WS-STUDENT-INVALID
015900         ADD 1 TO WS-REJECT-COUNT
016000         GO TO 0200-READ-STUDENT
016100     END-IF
016200     PERFORM 0450-CHECK-DUPLICATE-ID
016300        THRU 0450-CHECK-DUPLICATE-ID-EXIT
016400     IF WS-STUDENT-DUPLICATE
016500         ADD 1 TO WS-REJECT-COUNT
016600         GO TO 0200-READ-STUDENT
016700     END-IF
016800     PERFORM 0400-CHECK-DUPLICATE THRU 0400-CHECK-DUPLICATE-EXIT
016900     IF WS-STUDENT-DUPLICATE
017000         ADD 1 TO WS-DUP-COUNT
017100         GO TO 0200-READ-STUDENT
017200     END-IF
017300     IF STU-MAX-CREDITS = ZERO
017400         MOVE STU-MAX-CREDITS-DEFAULT TO STU-MAX-CREDITS
017500     END-IF
017600     PERFORM 0500-INSERT-SORTED THRU 0500-INSERT-SORTED-EXIT
017700     ADD 1 TO WS-ACCEPT-COUNT
017800     GO TO 0200-READ-STUDENT.
017900*
018000*    0300-VALIDATE-STUDENT - NOME/ID/SENHA NAO BRANCOS, E-MAIL
018100*    COM "@" E "." APOS O "@", CREDITO MAXIMO NA FAIXA 3-18.
018200*
018300 0300-VALIDATE-STUDENT.
018400     IF STU-FIRST-NAME = SPACES OR STU-LAST-NAME = SPACES
018500         SET WS-STUDENT-INVALID TO TRUE
018600         GO TO 0300-VALIDATE-STUDENT-EXIT
018700     END-IF
018800     IF STU-ID = SPACES
018900         SET WS-STUDENT-INVALID TO TRUE
019000         GO TO 0300-VALIDATE-STUDENT-EXIT
019100     END-IF
019200     IF STU-PASSWORD = SPACES
019300         SET WS-STUDENT-INVALID TO TRUE
019400         GO TO 0300-VALIDATE-STUDENT-EXIT
019500     END-IF
019600     PERFORM 0350-EDIT-EMAIL THRU 0350-EDIT-EMAIL-EXIT
019700     IF WS-STUDENT-INVALID
019800         GO TO 0300-VALIDATE-STUDENT-EXIT
019900     END-IF
020000     IF STU-MAX-CREDITS NOT = ZERO
020100         IF STU-MAX-CREDITS < STU-MAX-CREDITS-MIN OR
020200            STU-MAX-CREDITS > STU-MAX-CREDITS-MAX
020300             SET WS-STUDENT-INVALID TO TRUE
020400         END-IF
020500     END-IF.
020600 0300-VALIDATE-STUDENT-EXIT.
020700     EXIT.
020800*
020900*    0350-EDIT-EMAIL - EXIGE "@" E PELO MENOS UM "." APOS O "@".
021000*
021100 0350-EDIT-EMAIL.
021200     MOVE ZERO TO WS-AT-SUB
021300     MOVE 'N' TO WS-DOT-AFTER-AT
021400     IF STU-EMAIL = SPACES
021500         SET WS-STUDENT-INVALID TO TRUE
021600         GO TO 0350-EDIT-EMAIL-EXIT
021700     END-IF
021800     MOVE ZERO TO WS-SUB.
021900 0352-FIND-AT.
022000     ADD 1 TO WS-SUB
022100     IF WS-SUB > 30
022200         GO TO 0356-CHECK-AT-FOUND
022300     END-IF
022400     IF STU-EMAIL-CHARS (WS-SUB) = '@'
022500         MOVE WS-SUB TO WS-AT-SUB
022600         GO TO 0356-CHECK-AT-FOUND
022700     END-IF
022800     GO TO 0352-FIND-AT.
022900 0356-CHECK-AT-FOUND.
023000     IF WS-AT-SUB = ZERO
023100         SET WS-STUDENT-INVALID TO TRUE
023200         GO TO 0350-EDIT-EMAIL-EXIT
023300     END-IF
023400     MOVE WS-AT-SUB TO WS-SUB.
023500 0358-FIND-DOT.
023600     ADD 1 TO WS-SUB
023700     IF WS-SUB > 30
023800         GO TO 0359-CHECK-DOT-FOUND
023900     END-IF
024000     IF STU-EMAIL-CHARS (WS-SUB) = '.'
024100         MOVE 'Y' TO WS-DOT-AFTER-AT
024200         GO TO 0359-CHECK-DOT-FOUND
024300     END-IF
024400     GO TO 0358-FIND-DOT.
024500 0359-CHECK-DOT-FOUND.
024600     IF NOT WS-EMAIL-HAS-DOT-AFTER-AT
024700         SET WS-STUDENT-INVALID TO TRUE
024800     END-IF.
024900 0350-EDIT-EMAIL-EXIT.
025000     EXIT.
025100*
025200*    0400-CHECK-DUPLICATE - MESMO PRIMEIRO NOME + SOBRENOME
025300*    JA ACEITO (REGRA DE DUPLICIDADE DO DIRETORIO DE ALUNOS).
025400*
025500 0400-CHECK-DUPLICATE.
025600     MOVE 'N' TO WS-DUP-SWITCH
025700     IF STU-TABLE-COUNT = ZERO
025800         GO TO 0400-CHECK-DUPLICATE-EXIT
025900     END-IF
026000     MOVE ZERO TO WS-SUB.
026100 0410-NEXT-ENTRY.
026200     ADD 1 TO WS-SUB
026300     IF WS-SUB > STU-TABLE-COUNT
026400         GO TO 0400-CHECK-DUPLICATE-EXIT
026500     END-IF
026600     IF STU-TBL-FIRST (WS-SUB) = STU-FIRST-NAME AND
026700        STU-TBL-LAST (WS-SUB) = STU-LAST-NAME
026800         MOVE 'Y' TO WS-DUP-SWITCH
026900     END-IF
027000     GO TO 0410-NEXT-ENTRY.
027100 0400-CHECK-DUPLICATE-EXIT.
027200     EXIT.
027300*
027400*    0450-CHECK-DUPLICATE-ID - IMPEDE DOIS ALUNOS COM O MESMO ID
027500*    (REGRA DE MANUTENCAO DO DIRETORIO - CHAVE UNICA POR ID).
027600*
027700 0450-CHECK-DUPLICATE-ID.
027800     MOVE 'N' TO WS-DUP-SWITCH
027900     IF STU-TABLE-COUNT = ZERO
028000         GO TO 0450-CHECK-DUPLICATE-ID-EXIT
028100     END-IF
028200     MOVE ZERO TO WS-SUB.
028300 0460-NEXT-ENTRY.
028400     ADD 1 TO WS-SUB
028500     IF WS-SUB > STU-TABLE-COUNT
028600         GO TO 0450-CHECK-DUPLICATE-ID-EXIT
028700     END-IF
028800     IF STU-TBL-ID (WS-SUB) = STU-ID
028900         MOVE 'Y' TO WS-DUP-SWITCH
029000     END-IF
029100     GO TO 0460-NEXT-ENTRY.
029200 0450-CHECK-DUPLICATE-ID-EXIT.
029300     EXIT.
029400*
029500*    0500-INSERT-SORTED - INSERE EM ORDEM ASCENDENTE POR
029600*    SOBRENOME, PRIMEIRO NOME E ID (SORT KEY DO DIRETORIO).
029700*
029800 0500-INSERT-SORTED.
029900     MOVE 1 TO WS-INSERT-POINT
030000     MOVE ZERO TO WS-SUB.
030100 0510-FIND-POINT.
030200     ADD 1 TO WS-SUB
030300     IF WS-SUB > STU-TABLE-COUNT
030400         GO TO 0520-OPEN-SPACE
030500     END-IF
030600     IF STU-TBL-LAST (WS-SUB) < STU-LAST-NAME
030700         MOVE WS-SUB TO WS-INSERT-POINT
030800         ADD 1 TO WS-INSERT-POINT
030900         GO TO 0510-FIND-POINT
031000     END-IF
031100     IF STU-TBL-LAST (WS-SUB) = STU-LAST-NAME AND
031200        STU-TBL-FIRST (WS-SUB) < STU-FIRST-NAME
031300         MOVE WS-SUB TO WS-INSERT-POINT
031400         ADD 1 TO WS-INSERT-POINT
031500         GO TO 0510-FIND-POINT
031600     END-IF
031700     IF STU-TBL-LAST (WS-SUB) = STU-LAST-NAME AND
031800        STU-TBL-FIRST (WS-SUB) = STU-FIRST-NAME AND
031900        STU-TBL-ID (WS-SUB) < STU-ID
032000         MOVE WS-SUB TO WS-INSERT-POINT
032100         ADD 1 TO WS-INSERT-POINT
032200     END-IF
032300     GO TO 0510-FIND-POINT.
032400 0520-OPEN-SPACE.
032500     MOVE STU-TABLE-COUNT TO WS-SUB.
032600 0530-SHIFT-DOWN.
032700     IF WS-SUB < WS-INSERT-POINT
032800         GO TO 0540-STORE-ENTRY
032900     END-IF
033000     MOVE STU-TBL-RECORD (WS-SUB) TO STU-TBL-RECORD (WS-SUB + 1)
033100     SUBTRACT 1 FROM WS-SUB
033200     GO TO 0530-SHIFT-DOWN.
033300 0540-STORE-ENTRY.
033400     MOVE STU-RECORD-AREA TO STU-TBL-RECORD (WS-INSERT-POINT)
033500     ADD 1 TO STU-TABLE-COUNT.
033600 0500-INSERT-SORTED-EXIT.
033700     EXIT.
033800*
033900*    0600-LOAD-DONE - CARGA TERMINADA, GRAVA DIRETORIO E LISTA.
034000*
034100 0600-LOAD-DONE.
034200     PERFORM 0700-WRITE-DIRECTORY THRU 0700-WRITE-DIRECTORY-EXIT
034300     PERFORM 0800-PRINT-LISTING THRU 0800-PRINT-LISTING-EXIT
034400     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT
034500     STOP RUN.
034600*
034700 0700-WRITE-DIRECTORY.
034800     MOVE ZERO TO WS-SUB.
034900 0710-WRITE-NEXT.
035000     ADD 1 TO WS-SUB
035100     IF WS-SUB > STU-TABLE-COUNT
035200         GO TO 0700-WRITE-DIRECTORY-EXIT
035300     END-IF
035400     MOVE STU-TBL-RECORD (WS-SUB) TO STUDENTS-OUT-RECORD
035500     WRITE STUDENTS-OUT-RECORD
035600     GO TO 0710-WRITE-NEXT.
035700 0700-WRITE-DIRECTORY-EXIT.
035800     EXIT.
035900*
036000 0800-PRINT-LISTING.
036100     WRITE LISTING-RECORD FROM WS-TITLE-LINE AFTER TOP-OF-FORM
036200     WRITE LISTING-RECORD FROM WS-COL-HEADING AFTER 2
036300     MOVE ZERO TO WS-SUB.
036400 0810-PRINT-NEXT.
036500     ADD 1 TO WS-SUB
036600     IF WS-SUB > STU-TABLE-COUNT
036700         GO TO 0820-PRINT-TOTALS
036800     END-IF
036900     MOVE STU-TBL-ID (WS-SUB) TO WS-DET-ID
037000     MOVE STU-TBL-FIRST (WS-SUB) TO WS-DET-FIRST
037100     MOVE STU-TBL-LAST (WS-SUB) TO WS-DET-LAST
037200     WRITE LISTING-RECORD FROM WS-STU-DETAIL AFTER 1
037300     GO TO 0810-PRINT-NEXT.
037400 0820-PRINT-TOTALS.
037500     MOVE WS-READ-COUNT TO WS-TOT-READ-ED
037600     WRITE LISTING-RECORD FROM WS-TOTALS-LINE-1 AFTER 2
037700     MOVE WS-ACCEPT-COUNT TO WS-TOT-ACC-ED
037800     WRITE LISTING-RECORD FROM WS-TOTALS-LINE-2 AFTER 1
037900     MOVE WS-REJECT-COUNT TO WS-TOT-REJ-ED
038000     WRITE LISTING-RECORD FROM WS-TOTALS-LINE-3 AFTER 1
038100     MOVE WS-DUP-COUNT TO WS-TOT-DUP-ED
038200     WRITE LISTING-RECORD FROM WS-TOTALS-LINE-4 AFTER 1
038210     PERFORM 0850-WRITE-LOAD-TOTALS
038220        THRU 0850-WRITE-LOAD-TOTALS-EXIT.
038300 0800-PRINT-LISTING-EXIT.
038400     EXIT.
038500*
038510*    AS0310 - GRAVA UM REGISTRO DE TOTAIS DE CARGA REPASSADO
038520*    AO REGPROC, PARA CONSTAR NOS TOTAIS FINAIS DO RELATORIO.
038530*
038540 0850-WRITE-LOAD-TOTALS.
038550     MOVE SPACES TO WRK-RESULT-RECORD
038560     SET WRK-TYPE-LOAD-TOTALS TO TRUE
038570     MOVE 'STULOAD ' TO WRK-LOAD-PROGRAM
038580     MOVE WS-READ-COUNT TO WRK-LOAD-READ-COUNT
038590     MOVE WS-ACCEPT-COUNT TO WRK-LOAD-ACCEPT-COUNT
038600     MOVE WS-REJECT-COUNT TO WRK-LOAD-REJECT-COUNT
038610     WRITE LOAD-TOTALS-OUT-RECORD FROM WRK-RESULT-RECORD.
038620 0850-WRITE-LOAD-TOTALS-EXIT.
038630     EXIT.
038640*
038650 0900-CLOSE-FILES.
038700     CLOSE STUDENTS-IN
038800     CLOSE STUDENTS-OUT
038900     CLOSE LISTING
038910     CLOSE LOAD-TOTALS-OUT.
039000 0900-CLOSE-FILES-EXIT.
039100     EXIT.
