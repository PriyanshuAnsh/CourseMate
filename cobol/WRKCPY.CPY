000100*****************************************************************
000200*    SISTEMAS DE COMPUTACAO LTDA
000300*    COPY        : WRKCPY
000400*    ANALISTA    : F. NUNES
000500*    PROGRAMADOR : F. NUNES
000600*    FINALIDADE  : LAYOUT DO ARQUIVO DE TRABALHO ENTRE O REGPROC
000700*                  (GRAVACAO) E O RPTGEN (LEITURA) - RESULTADO
000800*                  DA MATRICULA POR PEDIDO, RESUMO POR CURSO E
000900*                  TOTAIS GERAIS DO RELATORIO.
001000*    DATA        : 25/08/2000
001100*    VRS    DATA        DESCRICAO
001200*    1.0    25/08/2000  IMPLANTACAO - ARQUIVO DE TRABALHO         WK0001  
001300*    1.1    14/02/2001  INCLUIDO REGISTRO DE RESUMO POR CURSO     WK0033
001400*    1.2    30/09/2003  INCLUIDO REGISTRO DE TOTAIS GERAIS        WK0140
001410*    1.3    14/06/2004  INCLUIDO TITULO NO RESUMO E REGISTRO DE   WK0201
001420*                       TOTAIS DE CARGA (CRSLOAD/STULOAD/FACLOAD)
001500*****************************************************************
001600*
001700*    O ARQUIVO WORK-RESULT E UM SCRATCH INTERMEDIARIO - CADA
001800*    REGISTRO TRAZ UM INDICADOR DE TIPO (WRK-REC-TYPE) QUE
001900*    DEFINE QUAL DAS TRES REDEFINICOES ABAIXO DEVE SER LIDA.
002000*
002100 01  WRK-RESULT-RECORD.
002200     05  WRK-REC-TYPE                PIC X(01).
002300         88  WRK-TYPE-DETAIL          VALUE 'D'.
002400         88  WRK-TYPE-SUMMARY         VALUE 'S'.
002500         88  WRK-TYPE-TOTALS          VALUE 'T'.
002550         88  WRK-TYPE-LOAD-TOTALS     VALUE 'L'.
002600     05  WRK-DATA-AREA                PIC X(90).
002700*
002800*    LINHA DE DETALHE - UM PEDIDO DE MATRICULA PROCESSADO.
002900*
003000 01  WRK-DETAIL-LINE REDEFINES WRK-RESULT-RECORD.
003100     05  WRK-DTL-TYPE                PIC X(01).
003200     05  WRK-DTL-STUDENT-ID           PIC X(10).
003300     05  WRK-DTL-STUDENT-NAME         PIC X(30).
003400     05  WRK-DTL-COURSE-NAME          PIC X(08).
003500     05  WRK-DTL-SECTION              PIC X(03).
003600     05  WRK-DTL-ACTION               PIC X(01).
003700     05  WRK-DTL-RESULT               PIC X(10).
003800         88  WRK-DTL-ENROLLED         VALUE 'ENROLLED'.
003900         88  WRK-DTL-WAITLISTED       VALUE 'WAITLISTED'.
004000         88  WRK-DTL-DROPPED          VALUE 'DROPPED'.
004100         88  WRK-DTL-REJECTED         VALUE 'REJECTED'.
004150         88  WRK-DTL-RESET            VALUE 'RESET'.
004200     05  WRK-DTL-REASON               PIC X(20).
004300     05  FILLER                       PIC X(07).
004400*
004500*    LINHA DE RESUMO - UM CURSO, COM CONTADORES DE MATRICULA.
004600*
004700 01  WRK-SUMMARY-LINE REDEFINES WRK-RESULT-RECORD.
004800     05  WRK-SUM-TYPE                 PIC X(01).
004900     05  WRK-SUM-COURSE-NAME          PIC X(08).
005000     05  WRK-SUM-SECTION              PIC X(03).
005010     05  WRK-SUM-TITLE                PIC X(30).
005100     05  WRK-SUM-ENROLLED-COUNT       PIC 9(03) COMP.
005200     05  WRK-SUM-WAITLIST-COUNT       PIC 9(03) COMP.
005300     05  WRK-SUM-OPEN-SEATS           PIC 9(03) COMP.
005400     05  FILLER                       PIC X(42).
005500*
005600*    LINHA DE TOTAIS GERAIS DO RELATORIO DE MATRICULA.
005700*
005800 01  WRK-TOTALS-LINE REDEFINES WRK-RESULT-RECORD.
005900     05  WRK-TOT-TYPE                 PIC X(01).
006000     05  WRK-TOT-REQUESTS             PIC 9(05) COMP.
006100     05  WRK-TOT-ENROLLED             PIC 9(05) COMP.
006200     05  WRK-TOT-WAITLISTED           PIC 9(05) COMP.
006300     05  WRK-TOT-DROPPED              PIC 9(05) COMP.
006400     05  WRK-TOT-REJECTED             PIC 9(05) COMP.
006500     05  FILLER                       PIC X(80).
006510*
006520*    LINHA DE TOTAIS DE UMA CARGA (CRSLOAD/STULOAD/FACLOAD) -
006530*    REPASSADA PARA O RELATORIO FINAL PELO REGPROC (WK0201).
006540*
006550 01  WRK-LOAD-TOTALS-LINE REDEFINES WRK-RESULT-RECORD.
006560     05  WRK-LOAD-TYPE                PIC X(01).
006570     05  WRK-LOAD-PROGRAM             PIC X(08).
006580     05  WRK-LOAD-READ-COUNT          PIC 9(05) COMP.
006590     05  WRK-LOAD-ACCEPT-COUNT        PIC 9(05) COMP.
006600     05  WRK-LOAD-REJECT-COUNT        PIC 9(05) COMP.
006610     05  FILLER                       PIC X(81).
