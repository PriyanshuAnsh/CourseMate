000100*****************************************************************
000200*    SISTEMAS DE COMPUTACAO LTDA
000300*    COPY        : CURCPY
000400*    ANALISTA    : F. NUNES
000500*    PROGRAMADOR : F. NUNES
000600*    FINALIDADE  : LAYOUT DO REGISTRO DE CURSO (COURSE-RECORD)
000700*                  USADO POR CRSLOAD E REGPROC
000800*    DATA        : 15/03/1989
000900*    VRS    DATA        DESCRICAO
001000*    1.0    15/03/1989  IMPLANTACAO - CADASTRO DE DISCIPLINA      CR0001  
001100*    1.1    02/09/1991  INCLUIDO CAMPO DE HORARIO DE AULA         CR0114  
001200*    1.2    11/01/1994  REDEFINE PARA HORAS/MINUTOS SEPARADO      CR0233  
001300*    1.3    18/12/1998  AJUSTE CAMPO ANO PARA 4 DIGITOS (Y2K)     CR0401  
001400*    1.4    20/08/2000  CONVERTIDO P/ MATRICULA UNIVERSIT.        CR0512  
001500*                       CAMPOS DE DISCIPLINA VIRARAM CURSO
001600*    1.5    07/02/2001  ACRESC. VALIDACAO FAIXA DE CREDITOS       CR0560  
001700*    1.6    14/06/2004  ACRESC. TABELA DE LIMITES DO CURSO        CR0709  
001800*****************************************************************
001900*
002000*    REGISTRO FISICO DO ARQUIVO DE CURSOS - 68 BYTES FIXOS.
002100*    O REGISTRO OCUPA OS 68 BYTES POR INTEIRO (VIDE SPEC DE
002200*    ARQUIVO) - NAO HA FILLER DE FECHO NESTE 01, POIS QUALQUER
002300*    BYTE SOBRA MUDARIA O TAMANHO FIXO DO ARQUIVO.
002400*
002500 01  CRS-RECORD-AREA.
002600     05  CRS-NAME                    PIC X(08).
002700     05  CRS-NAME-CHARS REDEFINES CRS-NAME
002800                                    PIC X(01) OCCURS 8 TIMES.
002900     05  CRS-TITLE                   PIC X(30).
003000     05  CRS-SECTION                 PIC X(03).
003100     05  CRS-SECTION-NUM REDEFINES CRS-SECTION
003200                                    PIC 9(03).
003300     05  CRS-CREDITS                 PIC 9(01).
003400     05  CRS-INSTRUCTOR-ID           PIC X(10).
003500     05  CRS-ENROLL-CAP              PIC 9(03).
003600     05  CRS-MEETING-DAYS            PIC X(05).
003620         88  CRS-DAYS-ARRANGED       VALUE 'A    '.
003700     05  CRS-MEETING-DAYS-CHARS REDEFINES CRS-MEETING-DAYS
003800                                    PIC X(01) OCCURS 5 TIMES.
003900     05  CRS-START-TIME              PIC 9(04).
004000     05  CRS-START-TIME-HHMM REDEFINES CRS-START-TIME.
004100         10  CRS-START-HH            PIC 9(02).
004200         10  CRS-START-MM            PIC 9(02).
004300     05  CRS-END-TIME                PIC 9(04).
004400     05  CRS-END-TIME-HHMM REDEFINES CRS-END-TIME.
004500         10  CRS-END-HH              PIC 9(02).
004600         10  CRS-END-MM              PIC 9(02).
005100*
005200*    FAIXAS DE VALIDACAO DO CADASTRO DE CURSO (VRS 1.6)
005300*
005400 01  CRS-LIMITS.
005500     05  CRS-CREDITS-MIN             PIC 9(01) VALUE 1.
005600     05  CRS-CREDITS-MAX             PIC 9(01) VALUE 5.
005700     05  CRS-ENROLL-CAP-MIN          PIC 9(03) VALUE 010.
005800     05  CRS-ENROLL-CAP-MAX          PIC 9(03) VALUE 250.
005900     05  CRS-WAITLIST-MAX            PIC 9(02) COMP VALUE 10.
005950     05  CRS-VALID-DAY-LETTERS       PIC X(06) VALUE 'MTWHFA'.
005980     05  FILLER                      PIC X(04).
