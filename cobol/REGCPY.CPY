000100*****************************************************************
000200*    SISTEMAS DE COMPUTACAO LTDA
000300*    COPY        : REGCPY
000400*    ANALISTA    : J. LIMA
000500*    PROGRAMADOR : J. LIMA
000600*    FINALIDADE  : LAYOUT DO ARQUIVO DE COMANDOS DO REGISTRAR
000700*                  (REGISTRAR-CONTROL) USADO POR REGPROC
000800*    DATA        : 19/03/2005
000900*    VRS    DATA        DESCRICAO
001000*    1.0    19/03/2005  IMPLANTACAO - COMANDOS DE REMOCAO/RESET  RG0450
001100*                       DE ATRIBUICAO DE PROFESSOR
001200*****************************************************************
001300*
001400*    REGISTRO FISICO DO ARQUIVO DE COMANDOS DO REGISTRAR - 40
001500*    BYTES FIXOS.  O PRIMEIRO REGISTRO DO ARQUIVO E SEMPRE O
001600*    REGISTRO DE CONFIGURACAO (TIPO 'C'), QUE TRAZ O ID DO
001700*    REGISTRAR AUTORIZADO NAQUELE PROCESSAMENTO (NAO HA CADASTRO
001800*    DE SENHA/LOGIN EM PROCESSAMENTO EM LOTE - VIDE RG0450) -
001900*    OS DEMAIS REGISTROS SAO OS COMANDOS PROPRIAMENTE DITOS.
002000*
002100 01  REG-CTL-RECORD-AREA.
002200     05  REG-CTL-TYPE                 PIC X(01).
002300         88  REG-CTL-TYPE-CONFIG       VALUE 'C'.
002400         88  REG-CTL-TYPE-DROP         VALUE 'X'.
002500         88  REG-CTL-TYPE-RESET        VALUE 'Z'.
002600     05  REG-CTL-REGISTRAR-ID          PIC X(10).
002700     05  REG-CTL-FACULTY-ID            PIC X(10).
002800     05  REG-CTL-CRS-NAME              PIC X(08).
002900     05  REG-CTL-CRS-SECTION           PIC X(03).
003000     05  FILLER                        PIC X(08).
003100*
